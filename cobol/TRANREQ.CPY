000100*****************************************************************
000110* TRANREQ
000120*    TRANSACTION REQUEST RECORD - ONE ROW PER REQUESTED POSTING
000130*    ON THE DAILY BATCH INPUT.  READ IN FILE ORDER, NO KEY.
000140*    REQ-TYPE ARRIVES MIXED CASE FROM UPSTREAM FEEDS - TRNPOST
000150*    UPPER-CASES IT BEFORE MATCHING/STORING AS TXN-TYPE.
000160*
000170*    HISTORY
000180*    ---------------------------------------------------------
000190*    1988-04-18  RJH  ORIGINAL - DAILY TRANSACTION REQUEST FEED.
000200*****************************************************************
00021001  TRANSACTION-REQUEST.
000220    05  REQ-FROM-ACCT           PIC 9(9).
000230    05  REQ-TO-ACCT             PIC 9(9).
000240    05  REQ-AMOUNT              PIC S9(9)V99.
000250    05  REQ-TYPE                PIC X(20).
000260    05  REQ-DETAILS             PIC X(100).
000270    05  FILLER                  PIC X(05).
