000100*****************************************************************
000110* TRANREC
000120*    TRANSACTION JOURNAL RECORD LAYOUT - GENERIC FORM, REPLACED
000130*    WITH THE CALLING PROGRAM'S OWN PREFIX VIA REPLACING
000140*    ==:TAG:==.  ONE ROW PER POSTING - TRNPOST APPENDS ONE ROW
000150*    FOR EVERY DEPOSIT/WITHDRAWAL/TRANSFER, PLUS A SECOND "FEE"
000160*    ROW FOR INTERNATIONAL_TRANSFER.  FEEBATCH APPENDS ONE "FEE"
000170*    ROW PER ACCOUNT CHARGED AND READS THIS FILE BACK TO TEST
000180*    THE ALREADY-BILLED-THIS-MONTH RULE.
000190*
000200*    FIELDS FROM :TAG:-CHANNEL-CDE DOWN THROUGH THE TRAILING
000210*    FILLER ARE CARRIED ON EVERY JOURNAL ROW FOR THE BRANCH
000220*    RECONCILIATION AND AUDIT JOBS THAT READ THIS SAME FILE -
000230*    TRNPOST AND FEEBATCH WRITE SPACES/ZERO INTO THEM AND NEVER
000240*    READ THEM BACK.
000250*
000260*    HISTORY
000270*    ---------------------------------------------------------
000280*    1988-04-18  RJH  ORIGINAL - POSTING JOURNAL FOR LEDGER BATCH.
000290*                      ID, VALUE, DATE, DESCRIPTION, TYPE ONLY.
000300*    1991-02-11  RJH  ADDED TXN-FROM-ACCOUNT/TXN-TO-ACCOUNT - PRIOR
000310*                      TO THIS THE DESCRIPTION TEXT CARRIED THE
000320*                      ACCOUNT NUMBERS, WHICH RECONCILIATION
000330*                      COULDN'T PARSE RELIABLY.
000340*    1994-02-07  LMK  ADDED TXN-DATE-BRK CC/YY/MM/DD BREAKOUT SO
000350*                      THE FEE BATCH CAN TEST CALENDAR MONTH
000360*                      WITHOUT A SEPARATE DATE ROUTINE.
000370*    1995-10-05  LMK  ADDED TXN-CHANNEL-CDE AND TXN-TERMINAL-ID AT
000380*                      BRANCH RECONCILIATION'S REQUEST - NEEDED A
000390*                      WAY TO TELL A TELLER POSTING FROM A BATCH
000400*                      POSTING WHEN TRACING A DISCREPANCY.  THE
000410*                      LEDGER BATCH SUITE NEVER SETS THESE - THEY
000420*                      DEFAULT TO SPACES ON EVERY ROW IT WRITES.
000430*    1997-03-20  DWT  ADDED TXN-BATCH-ID AND TXN-POSTED-TIME SO
000440*                      AUDIT COULD TIE A ROW BACK TO THE JOB RUN
000450*                      THAT WROTE IT WITHOUT GREPPING THE SYSOUT.
000460*    1999-01-06  RJH  Y2K - TXN-DATE IS CCYYMMDD (8 DIGITS, FULL
000470*                      CENTURY) ALREADY, NO CONVERSION NEEDED.
000480*    2013-11-04  DWT  CR-6901 RECORD WIDENED TO THE CHANNEL,
000490*                      BATCH, AND RESERVED RANGES BELOW - THIS IS
000500*                      THE SAME JOURNAL LAYOUT RECONCILIATION AND
000510*                      AUDIT READ, NOT A CUT-DOWN COPY OF IT.
000520*****************************************************************
00053001  :TAG:-REC.
000540    05  :TAG:-ID                PIC 9(9).
000550    05  :TAG:-VALUE             PIC S9(9)V99 COMP-3.
000560    05  :TAG:-DATE              PIC 9(8).
000570    05  :TAG:-DATE-BRK REDEFINES :TAG:-DATE.
000580        10  :TAG:-DATE-CC           PIC 9(2).
000590        10  :TAG:-DATE-YY           PIC 9(2).
000600        10  :TAG:-DATE-MM           PIC 9(2).
000610        10  :TAG:-DATE-DD           PIC 9(2).
000620    05  :TAG:-DESCRIPTION       PIC X(100).
000630    05  :TAG:-TYPE              PIC X(20).
000640        88  :TAG:-IS-DEPOSIT              VALUE 'DEPOSIT'.
000650        88  :TAG:-IS-WITHDRAWAL           VALUE 'WITHDRAWAL'.
000660        88  :TAG:-IS-TRANSFER             VALUE 'TRANSFER'.
000670        88  :TAG:-IS-INTL-TRANSFER        VALUE 'INTERNATIONAL_TRANSFER'.
000680        88  :TAG:-IS-FEE                  VALUE 'FEE'.
000690    05  :TAG:-FROM-ACCOUNT      PIC 9(9).
000700    05  :TAG:-TO-ACCOUNT        PIC 9(9).
000710*
000720*        *******************************************************
000730*            EVERYTHING FROM HERE DOWN IS FOR RECONCILIATION AND
000740*            AUDIT - TRNPOST/FEEBATCH WRITE DEFAULT VALUES AND
000750*            NEVER READ THESE FIELDS BACK.
000760*        *******************************************************
000770    05  :TAG:-CHANNEL-CDE       PIC X(4)  VALUE 'BTCH'.
000780        88  :TAG:-CHANNEL-IS-BATCH      VALUE 'BTCH'.
000790        88  :TAG:-CHANNEL-IS-TELLER     VALUE 'TLR '.
000800        88  :TAG:-CHANNEL-IS-ATM        VALUE 'ATM '.
000810        88  :TAG:-CHANNEL-IS-ONLINE     VALUE 'WEB '.
000820    05  :TAG:-TERMINAL-ID       PIC X(8)  VALUE SPACES.
000830    05  :TAG:-BATCH-ID          PIC X(8)  VALUE SPACES.
000840    05  :TAG:-POSTED-TIME       PIC 9(6)  VALUE 0.
000850    05  :TAG:-TELLER-ID         PIC X(6)  VALUE SPACES.
000860    05  :TAG:-APPROVAL-CDE      PIC X(6)  VALUE SPACES.
000870    05  :TAG:-REVERSAL-FLAG     PIC X     VALUE 'N'.
000880        88  :TAG:-IS-REVERSED       VALUE 'Y'.
000881    05  :TAG:-RECON-GROUP.
000882        10  :TAG:-RECON-STATUS-CDE  PIC X(2)  VALUE 'UN'.
000883            88  :TAG:-RECON-IS-UNDONE    VALUE 'UN'.
000884            88  :TAG:-RECON-IS-MATCHED   VALUE 'MT'.
000885            88  :TAG:-RECON-IS-EXCEPTION VALUE 'EX'.
000886        10  :TAG:-RECON-DATE        PIC 9(8)  VALUE 0.
000887        10  :TAG:-RECON-BATCH-ID    PIC X(8)  VALUE SPACES.
000888    05  :TAG:-GL-ACCT-CDE       PIC X(10) VALUE SPACES.
000889    05  :TAG:-ORIGINATING-SYS.
000890        10  :TAG:-ORIG-SYS-CDE      PIC X(4)  VALUE 'LDGR'.
000891        10  :TAG:-ORIG-JOB-NAME     PIC X(8)  VALUE SPACES.
000892    05  :TAG:-RESERVED-RANGE    PIC X(15) VALUE SPACES.
000900    05  FILLER                  PIC X(04).
