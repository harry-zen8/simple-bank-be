000100*****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF FIRST MERIDIAN BANK
000120* ALL RIGHTS RESERVED
000130*****************************************************************
000140* PROGRAM:  ACCTOPEN
000150*
000160* ACCOUNT OPENING BATCH.  READS THE ACCOUNT-CREATION REQUEST FEED
000170* AND APPENDS ONE NEW ACCOUNT MASTER RECORD PER REQUEST, BALANCE
000180* ALWAYS STARTING AT ZERO.  A REQUESTED TYPE OF "STUDENT" OPENS A
000190* LIMITED (BALANCE-CAPPED) ACCOUNT - THE CAP ITSELF IS ENFORCED
000200* BY TRNPOST ON DEPOSIT, NOT HERE.  NEW ACCT-IDs ARE ASSIGNED ONE
000210* PAST THE CURRENT HIGH-WATER MARK ON THE MASTER.
000220*
000230* BASED ON THE SAM1/SAM3ABND SEQUENTIAL-FEED-AGAINST-MASTER
000240* PATTERN, ADAPTED FOR APPEND-ONLY PROCESSING.
000250*****************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    ACCTOPEN.
000280 AUTHOR.        L M KOWALSKI.
000290 INSTALLATION.  FIRST MERIDIAN BANK - DATA PROCESSING CENTER.
000300 DATE-WRITTEN.  05/02/90.
000310 DATE-COMPILED.
000320 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000330*
000340*    CHANGE LOG
000350*    ---------------------------------------------------------
000360*    1990-05-02  LMK  ORIGINAL - ACCOUNT OPENING BATCH, CHECKING
000370*                      AND SAVINGS ONLY.
000380*    1996-11-19  DWT  ADDED STUDENT ACCOUNT TYPE PER NEW ACCOUNTS
000390*                      POLICY - SAME RECORD LAYOUT, NO CHANGE TO
000400*                      THE MASTER NEEDED, JUST A NEW ACCT-TYPE
000410*                      VALUE AND A NEW COUNTER BUCKET BELOW.
000420*    1999-01-06  RJH  Y2K - NO DATE FIELDS ON THE ACCOUNT MASTER,
000430*                      NO ACTION REQUIRED.
000440*    2003-06-24  PSG  CR-4471 ACCOUNT-TYPE COUNTER BUCKETS NOW
000450*                      DRIVEN OFF THE ACCT-TYPE 88-LEVELS.
000460*    2011-08-15  PSG  CR-6619 HIGH-WATER-MARK SCAN MOVED AHEAD OF
000470*                      THE MAIN LOOP SO A REQUEST FILE WITH ZERO
000480*                      RECORDS DOESN'T LEAVE THE MASTER OPEN
000490*                      TWICE FOR NOTHING.
000500*    2013-11-04  DWT  CR-6901 OPEN EXTEND ON THE ACCOUNT MASTER
000510*                      WAS NEVER VALID ON A RELATIVE FILE - THE
000520*                      COMPILER JUST HAPPENED NOT TO FLAG IT.
000530*                      MASTER NOW OPENED I-O AND NEW RECORDS
000540*                      WRITTEN BY SETTING WS-ACCT-RELKEY TO THE
000550*                      NEXT HIGH-WATER ID, SAME AS INTPOST DOES
000560*                      FOR ITS REWRITES.  ACCESS MODE CHANGED TO
000570*                      DYNAMIC SO THE SCAN CAN READ NEXT RECORD
000580*                      WHILE THE APPEND WRITE USES THE KEY.
000590*    2013-11-11  DWT  CR-6901 EXPANDED PARAGRAPH-HEADER AND
000600*                      FIELD-LEVEL COMMENTARY PER THE DOCUMENTATION
000610*                      STANDARDS REVIEW.  NO LOGIC CHANGED.
000620*****************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER.   IBM-370.
000660 OBJECT-COMPUTER.   IBM-370.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690*
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000715*    ACCOUNT-CREATION-REQUEST-FILE - ONE ROW PER NEW ACCOUNT TO BE
000716*    OPENED, READ SEQUENTIALLY TOP TO BOTTOM, SAME FEED-FILE IDIOM
000717*    AS TRNPOST'S TRANSACTION-REQUEST-FILE.
000720     SELECT ACCOUNT-CREATION-REQUEST-FILE ASSIGN TO ACCTREQF
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         ACCESS IS SEQUENTIAL
000750         FILE STATUS IS WS-ACCTREQF-STATUS.
000760*
000765*    ACCOUNT-MASTER - OPENED I-O, ACCESS MODE DYNAMIC (CR-6901).
000766*    705-FIND-MAX-ACCT-ID USES READ NEXT RECORD TO WALK THE WHOLE
000767*    FILE AND FIND THE CURRENT HIGH-WATER ID; 100-PROCESS-ONE-
000768*    REQUEST THEN USES THE RELATIVE KEY TO WRITE EACH NEW ACCOUNT
000769*    INTO THE NEXT SLOT PAST THAT HIGH-WATER MARK.  NO REWRITE IS
000770*    EVER ISSUED BY THIS PROGRAM - IT ONLY APPENDS.
000780     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMAST
000790         ORGANIZATION IS RELATIVE
000800         ACCESS MODE IS DYNAMIC
000810         RELATIVE KEY IS WS-ACCT-RELKEY
000820         FILE STATUS IS WS-ACCTMAST-STATUS.
000830*
000840*****************************************************************
000850 DATA DIVISION.
000860 FILE SECTION.
000870*
000880 FD  ACCOUNT-CREATION-REQUEST-FILE
000890     RECORDING MODE IS F.
000900 COPY ACCTREQ.
000910*
000920 FD  ACCOUNT-MASTER
000930     RECORDING MODE IS F.
000940 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.
000950*
000960*****************************************************************
000970 WORKING-STORAGE SECTION.
000980*****************************************************************
000990*
001000 COPY WSDATE.
001010*
001015*    WS-FIELDS - FILE STATUS CODES AND THE TWO EOF SWITCHES THAT
001016*    DRIVE THIS PROGRAM'S TWO DISTINCT PASSES: WS-SCAN-EOF FOR THE
001017*    705-FIND-MAX-ACCT-ID HIGH-WATER SCAN, WS-REQ-EOF FOR THE MAIN
001018*    REQUEST-FILE PASS THAT FOLLOWS IT.
001020 01  WS-FIELDS.
001030     05  WS-ACCTREQF-STATUS      PIC X(2)  VALUE SPACES.
001040     05  WS-ACCTMAST-STATUS      PIC X(2)  VALUE SPACES.
001050     05  WS-REQ-EOF              PIC X     VALUE 'N'.
001060         88  REQ-FILE-AT-EOF         VALUE 'Y'.
001070     05  WS-SCAN-EOF              PIC X     VALUE 'N'.
001080         88  SCAN-AT-EOF              VALUE 'Y'.
001090     05  FILLER                  PIC X(10) VALUE SPACES.
001100*
001110*    WS-ACCT-RELKEY DOUBLES AS THE RELATIVE KEY ON EVERY WRITE AND
001120*    AS THE SUBSCRIPT 706-SCAN-ACCOUNT-MASTER SCANS WITH - BOTH
001130*    COMP, NEVER MOVED TO A DISPLAY LINE DIRECTLY.
001140 77  WS-ACCT-RELKEY              PIC 9(9) COMP VALUE 0.
001150 77  WS-MAX-ACCT-ID              PIC 9(9) COMP VALUE 0.
001160 77  WS-NEXT-ACCT-ID             PIC 9(9) COMP VALUE 0.
001170*
001180*    WS-REPORT-DATE AND ITS REDEFINES BREAK TODAY'S DATE INTO
001190*    YY/MM/DD FOR THE END-OF-RUN TOTALS LINE - SAME IDIOM USED
001200*    THROUGHOUT THIS LEDGER SUITE.
001210 01  WS-REPORT-DATE              PIC 9(6) VALUE 0.
001220 01  WS-REPORT-DATE-BRK REDEFINES WS-REPORT-DATE.
001230     05  WS-REPORT-DATE-YY       PIC 9(2).
001240     05  WS-REPORT-DATE-MM       PIC 9(2).
001250     05  WS-REPORT-DATE-DD       PIC 9(2).
001260*
001270*    RUN-TOTALS - ONE COUNTER BUCKET PER ACCOUNT TYPE (CR-4471
001280*    DROVE THE CHECKING/SAVINGS/STUDENT/OTHER SPLIT) PLUS A GRAND
001290*    TOTAL, ALL COMP SINCE THEY ARE NEVER EDITED DIRECTLY - 850-
001300*    DISPLAY-TOTALS MOVES EACH ONE INTO A DISPLAY STATEMENT RATHER
001310*    THAN A PRINT LINE, SO THERE IS NO ZZ,ZZ9 EDIT PICTURE HERE.
001320 01  RUN-TOTALS.
001330     05  ACCOUNTS-OPENED-CHECKING    PIC S9(9) COMP VALUE +0.
001340     05  ACCOUNTS-OPENED-SAVINGS     PIC S9(9) COMP VALUE +0.
001350     05  ACCOUNTS-OPENED-STUDENT     PIC S9(9) COMP VALUE +0.
001360     05  ACCOUNTS-OPENED-OTHER       PIC S9(9) COMP VALUE +0.
001370     05  ACCOUNTS-OPENED-TOTAL       PIC S9(9) COMP VALUE +0.
001380     05  FILLER                      PIC X(10) VALUE SPACES.
001390*
001400*****************************************************************
001410 PROCEDURE DIVISION.
001420*****************************************************************
001430*
001440*    000-MAIN - FINDS THE CURRENT HIGH-WATER ACCT-ID, OPENS FILES,
001450*    DRIVES THE REQUEST-FILE PASS TO END OF FILE, DISPLAYS THE RUN
001460*    TOTALS, AND CLOSES DOWN.
001470 000-MAIN.
001480     ACCEPT CURRENT-DATE FROM DATE.
001490     ACCEPT CURRENT-TIME FROM TIME.
001500     DISPLAY 'ACCTOPEN STARTED DATE = ' CURRENT-MONTH '/'
001510            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
001520*
001530     PERFORM 705-FIND-MAX-ACCT-ID THRU 705-EXIT.
001540     PERFORM 700-OPEN-FILES.
001550*
001560     PERFORM 710-READ-REQUEST THRU 710-EXIT.
001570     PERFORM 100-PROCESS-ONE-REQUEST
001580             UNTIL REQ-FILE-AT-EOF.
001590*
001600     PERFORM 850-DISPLAY-TOTALS.
001610     PERFORM 790-CLOSE-FILES.
001620*
001630     GOBACK.
001640*
001650*    100-PROCESS-ONE-REQUEST - BUILDS ONE NEW ACCOUNT MASTER ROW
001660*    FROM THE REQUEST, APPENDS IT AT THE NEXT RELATIVE SLOT PAST
001670*    THE HIGH-WATER MARK, AND BUMPS THE COUNTER BUCKET FOR ITS
001680*    ACCT-TYPE.  BALANCE IS ALWAYS ZERO ON OPEN - THERE IS NO
001690*    OPENING-DEPOSIT CONCEPT IN THIS BATCH SUITE; AN OPENING
001700*    DEPOSIT, IF ANY, ARRIVES AS AN ORDINARY DEPOSIT TRANSACTION
001710*    FOR TRNPOST TO POST ON A LATER RUN.
001720 100-PROCESS-ONE-REQUEST.
001730     ADD 1 TO WS-NEXT-ACCT-ID.
001740     MOVE WS-NEXT-ACCT-ID TO ACCT-ID.
001750     MOVE ACR-CUST-ID     TO ACCT-CUST-ID.
001760     MOVE ACR-ACCT-TYPE   TO ACCT-TYPE.
001770     MOVE 0.00            TO ACCT-BALANCE.
001780     MOVE WS-NEXT-ACCT-ID TO WS-ACCT-RELKEY.
001790     WRITE ACCT-REC.
001800*                COUNTER BUCKET IS KEYED OFF THE 88-LEVELS, NOT A
001810*                LITERAL COMPARE, SO A NEW ACCT-TYPE ADDED LATER
001820*                FALLS INTO OTHER UNTIL ITS OWN BUCKET IS ADDED.
001830     EVALUATE TRUE
001840         WHEN ACCT-IS-CHECKING
001850             ADD 1 TO ACCOUNTS-OPENED-CHECKING
001860         WHEN ACCT-IS-SAVINGS
001870             ADD 1 TO ACCOUNTS-OPENED-SAVINGS
001880         WHEN ACCT-IS-STUDENT
001890             ADD 1 TO ACCOUNTS-OPENED-STUDENT
001900         WHEN OTHER
001910             ADD 1 TO ACCOUNTS-OPENED-OTHER
001920     END-EVALUATE.
001930     ADD 1 TO ACCOUNTS-OPENED-TOTAL.
001940     PERFORM 710-READ-REQUEST THRU 710-EXIT.
001950*
001960*    700-OPEN-FILES - OPENS THE REQUEST FEED INPUT AND THE ACCOUNT
001970*    MASTER I-O (CR-6901 - NEVER EXTEND, RELATIVE FILES DO NOT
001980*    SUPPORT IT).  EITHER FILE FAILING TO OPEN IS TREATED AS FATAL
001990*    AND FORCES IMMEDIATE END-OF-FILE ON THE REQUEST PASS.
002000 700-OPEN-FILES.
002010     OPEN INPUT  ACCOUNT-CREATION-REQUEST-FILE.
002020     OPEN I-O    ACCOUNT-MASTER.
002030     IF WS-ACCTREQF-STATUS NOT = '00'
002040         DISPLAY 'ERROR OPENING ACCOUNT REQUEST FILE. RC: '
002050                 WS-ACCTREQF-STATUS
002060         MOVE 16 TO RETURN-CODE
002070         MOVE 'Y' TO WS-REQ-EOF
002080     END-IF.
002090     IF WS-ACCTMAST-STATUS NOT = '00'
002100         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '
002110                 WS-ACCTMAST-STATUS
002120         MOVE 16 TO RETURN-CODE
002130         MOVE 'Y' TO WS-REQ-EOF
002140     END-IF.
002150*
002160*    705-FIND-MAX-ACCT-ID - OPENS THE MASTER ON ITS OWN (CR-6619),
002170*    SEPARATELY FROM 700-OPEN-FILES, WALKS EVERY EXISTING RECORD TO
002180*    FIND THE CURRENT HIGH-WATER ACCT-ID, THEN CLOSES IT AGAIN
002190*    BEFORE THE MAIN PASS REOPENS IT I-O.  DONE THIS WAY SO A
002200*    REQUEST FILE WITH ZERO ROWS STILL LEAVES THE MASTER TOUCHED
002210*    ONLY ONCE.
002220 705-FIND-MAX-ACCT-ID.
002230     OPEN INPUT ACCOUNT-MASTER.
002240     IF WS-ACCTMAST-STATUS = '00'
002250         PERFORM 706-SCAN-ACCOUNT-MASTER UNTIL SCAN-AT-EOF
002260     END-IF.
002270     CLOSE ACCOUNT-MASTER.
002280     MOVE WS-MAX-ACCT-ID TO WS-NEXT-ACCT-ID.
002282*                THE MASTER IS ALREADY CLOSED ABOVE - GO TO AROUND
002284*                706-SCAN-ACCOUNT-MASTER'S CODE RATHER THAN FALLING
002286*                THROUGH INTO ANOTHER READ OF A CLOSED FILE.
002288     GO TO 705-EXIT.
002290*
002300*    706-SCAN-ACCOUNT-MASTER - ONE READ NEXT RECORD, TRACKS THE
002310*    HIGHEST ACCT-ID SEEN SO FAR.  READ NEXT RECORD RATHER THAN A
002320*    KEYED READ SINCE THIS PASS VISITS EVERY SLOT REGARDLESS OF KEY.
002330 706-SCAN-ACCOUNT-MASTER.
002340     READ ACCOUNT-MASTER NEXT RECORD
002350         AT END MOVE 'Y' TO WS-SCAN-EOF.
002360     IF NOT SCAN-AT-EOF
002370         IF ACCT-ID > WS-MAX-ACCT-ID
002380             MOVE ACCT-ID TO WS-MAX-ACCT-ID
002390         END-IF
002400     END-IF.
002402 705-EXIT.
002404     EXIT.
002410*
002420*    710-READ-REQUEST - NEXT SEQUENTIAL ROW OF THE REQUEST FEED.
002421*    2013-12-02  DWT  CR-6933 REBUILT AROUND GO TO, PER SHOP CODING
002422*                      STANDARDS BULLETIN DP-14.
002430 710-READ-REQUEST.
002440     READ ACCOUNT-CREATION-REQUEST-FILE
002441         AT END
002442             MOVE 'Y' TO WS-REQ-EOF
002443             GO TO 710-EXIT.
002450     IF WS-ACCTREQF-STATUS = '00'
002451         GO TO 710-EXIT
002452     END-IF.
002453     MOVE 'Y' TO WS-REQ-EOF.
002460 710-EXIT.
002470     EXIT.
002510*
002520*    790-CLOSE-FILES - END OF RUN, CLOSE BOTH FILES 700-OPEN-FILES
002530*    OPENED.
002540 790-CLOSE-FILES.
002550     CLOSE ACCOUNT-CREATION-REQUEST-FILE
002560           ACCOUNT-MASTER.
002570*
002580*    850-DISPLAY-TOTALS - END-OF-RUN SUMMARY TO SYSOUT, ONE LINE
002590*    PER ACCOUNT-TYPE BUCKET PLUS THE GRAND TOTAL.  THIS PROGRAM
002600*    HAS NO PRINTED REPORT FILE - OPERATIONS READS THIS OFF THE
002610*    JOB LOG.
002620 850-DISPLAY-TOTALS.
002630     MOVE CURRENT-DATE-NUM  TO WS-REPORT-DATE.
002640     DISPLAY 'ACCTOPEN RUN TOTALS FOR ' WS-REPORT-DATE-MM '/'
002650             WS-REPORT-DATE-DD '/' WS-REPORT-DATE-YY ' -------'.
002660     DISPLAY 'CHECKING ACCOUNTS OPENED : ' ACCOUNTS-OPENED-CHECKING.
002670     DISPLAY 'SAVINGS  ACCOUNTS OPENED : ' ACCOUNTS-OPENED-SAVINGS.
002680     DISPLAY 'STUDENT  ACCOUNTS OPENED : ' ACCOUNTS-OPENED-STUDENT.
002690     DISPLAY 'OTHER    ACCOUNTS OPENED : ' ACCOUNTS-OPENED-OTHER.
002700     DISPLAY 'TOTAL    ACCOUNTS OPENED : ' ACCOUNTS-OPENED-TOTAL.
