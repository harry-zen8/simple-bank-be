000100*****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF FIRST MERIDIAN BANK
000120* ALL RIGHTS RESERVED
000130*****************************************************************
000140* PROGRAM:  FEEBATCH
000150*
000160* MONTHLY MAINTENANCE FEE ASSESSMENT.  SCANS THE ACCOUNT MASTER
000170* IN ACCOUNT-ID ORDER, SKIPS ANY ACCOUNT ALREADY BILLED A FEE
000180* THIS CALENDAR MONTH, LOOKS UP THE OWNING CUSTOMER TO PRICE THE
000190* FEE BY LOYALTY TIER, APPLIES THE SAVINGS HIGH-BALANCE WAIVER,
000200* POSTS THE FEE TO THE BALANCE AND THE JOURNAL, AND PRINTS A
000210* ONE-LINE RUN SUMMARY.
000220*
000230* BASED ON THE SAM1/SAM3ABND SEQUENTIAL-MASTER-UPDATE PATTERN.
000240* THE ALREADY-BILLED TEST USES AN IN-MEMORY EXCEPTION TABLE BUILT
000250* FROM ONE PASS OF THE JOURNAL RATHER THAN A JOURNAL SORT, SINCE
000260* A MONTH'S WORTH OF FEE ROWS IS SMALL COMPARED TO THE FULL
000270* TRANSACTION VOLUME.
000280*****************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    FEEBATCH.
000310 AUTHOR.        R J HALVORSEN.
000320 INSTALLATION.  FIRST MERIDIAN BANK - DATA PROCESSING CENTER.
000330 DATE-WRITTEN.  05/02/90.
000340 DATE-COMPILED.
000350 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000360*
000370*    CHANGE LOG
000380*    ---------------------------------------------------------
000390*    1990-05-02  RJH  ORIGINAL - MONTHLY FEE ASSESSMENT, FLAT
000400*                      $10 FEE ON EVERY ACCOUNT, NO TIERS YET.
000410*    1991-09-02  LMK  ADDED ALREADY-BILLED-THIS-MONTH SKIP SO
000420*                      A RERUN DOES NOT DOUBLE-CHARGE.
000430*    1993-06-30  LMK  ADDED GOLD/SILVER/BRONZE TIER SCHEDULE PER
000440*                      MARKETING REQUEST 93-087.
000450*    1994-02-07  LMK  ADDED SAVINGS HIGH-BALANCE WAIVER (OVER
000460*                      $5000 BALANCE) - OVERRIDES THE TIER.
000470*    1996-11-19  DWT  REWROTE THE ALREADY-BILLED TEST AS AN
000480*                      IN-MEMORY TABLE LOADED FROM ONE JOURNAL
000490*                      PASS - THE OLD VERSION RE-READ THE WHOLE
000500*                      JOURNAL FOR EVERY ACCOUNT AND WAS TAKING
000510*                      OVER AN HOUR ON THE MONTH-END RUN.
000520*    1999-01-06  RJH  Y2K - TXN-DATE-BRK CENTURY/YEAR COMPARE
000530*                      VERIFIED AGAINST 2000-01 TEST DECK, NO
000540*                      CHANGES REQUIRED.
000550*    2003-06-24  PSG  CR-4471 CUST-LEVEL SCHEDULE NOW DRIVEN OFF
000560*                      THE CUST-LEVEL 88-LEVELS INSTEAD OF A
000570*                      LITERAL COMPARE.
000580*    2009-10-13  PSG  CR-5904 SAVINGS WAIVER NOW COMPUTED AFTER
000590*                      THE TIER LOOKUP, NOT BEFORE, SO THE
000600*                      CONTROL LINE SHOWS THE RIGHT REASON.
000605*    2013-11-11  DWT  CR-6901 EXPANDED PARAGRAPH-HEADER AND
000606*                      FIELD-LEVEL COMMENTARY PER THE DOCUMENTATION
000607*                      STANDARDS REVIEW.  NO LOGIC CHANGED.
000610*****************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER.   IBM-370.
000650 OBJECT-COMPUTER.   IBM-370.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000701*    ACCOUNT-MASTER READ SEQUENTIAL (ACCESS MODE SEQUENTIAL, NOT
000702*    DYNAMIC) - THIS JOB WALKS THE WHOLE MASTER IN RELATIVE-SLOT
000703*    ORDER ONCE A MONTH, IT NEVER NEEDS A RANDOM LOOKUP BY KEY.
000704*    WS-ACCT-RELKEY IS ONLY DECLARED TO SATISFY THE RELATIVE KEY
000705*    CLAUSE AND IS SET JUST BEFORE EACH REWRITE IN 600-POST-FEE.
000710     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMAST
000720         ORGANIZATION IS RELATIVE
000730         ACCESS MODE IS SEQUENTIAL
000740         RELATIVE KEY IS WS-ACCT-RELKEY
000750         FILE STATUS IS WS-ACCTMAST-STATUS.
000760*
000761*    CUSTOMER-MASTER - RANDOM LOOKUP BY CUST-ID TO PRICE THE FEE
000762*    BY LOYALTY TIER, ONE READ PER ACCOUNT NOT ALREADY SKIPPED.
000770     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMAST
000780         ORGANIZATION IS RELATIVE
000790         ACCESS MODE IS DYNAMIC
000800         RELATIVE KEY IS WS-CUST-RELKEY
000810         FILE STATUS IS WS-CUSTMAST-STATUS.
000820*
000821*    TRANSACTION-JOURNAL IS READ ONCE UP FRONT (705-BUILD-BILLED-
000822*    TABLE) TO FIND THE HIGH-WATER TXN-ID AND TO LOAD THE ALREADY-
000823*    BILLED TABLE, THEN REOPENED EXTEND FOR THE ACTUAL FEE POSTING.
000830     SELECT TRANSACTION-JOURNAL ASSIGN TO TRANJRNL
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         ACCESS IS SEQUENTIAL
000860         FILE STATUS IS WS-JOURNAL-STATUS.
000870*
000880     SELECT REPORT-FILE ASSIGN TO FEERPT
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-REPORT-STATUS.
000910*
000920*****************************************************************
000930 DATA DIVISION.
000940 FILE SECTION.
000950*
000960 FD  ACCOUNT-MASTER
000970     RECORDING MODE IS F.
000980 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.
000990*
001000 FD  CUSTOMER-MASTER
001010     RECORDING MODE IS F.
001020 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.
001030*
001040 FD  TRANSACTION-JOURNAL
001050     RECORDING MODE IS F.
001060 COPY TRANREC REPLACING ==:TAG:== BY ==TXN==.
001070*
001080 FD  REPORT-FILE
001090     RECORDING MODE IS F.
001100 01  REPORT-RECORD              PIC X(132).
001110*
001120*****************************************************************
001130 WORKING-STORAGE SECTION.
001140*****************************************************************
001150*
001160 COPY WSDATE.
001170*
001175*    WS-FIELDS - STATUS CODES AND THE THREE CONTROL SWITCHES THAT
001176*    DRIVE THIS JOB'S MAIN LOOP: EOF ON THE ACCOUNT MASTER, THE
001177*    ALREADY-BILLED RESULT FROM THE TABLE SEARCH, AND THE WAIVER
001178*    RESULT FROM THE FEE COMPUTE.
001180 01  WS-FIELDS.
001190     05  WS-ACCTMAST-STATUS      PIC X(2)  VALUE SPACES.
001200     05  WS-CUSTMAST-STATUS      PIC X(2)  VALUE SPACES.
001210     05  WS-JOURNAL-STATUS       PIC X(2)  VALUE SPACES.
001220     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
001230     05  WS-ACCT-EOF             PIC X     VALUE 'N'.
001240         88  ACCT-FILE-AT-EOF        VALUE 'Y'.
001250     05  WS-SCAN-EOF             PIC X     VALUE 'N'.
001260         88  SCAN-AT-EOF              VALUE 'Y'.
001270     05  WS-ALREADY-BILLED       PIC X     VALUE 'N'.
001280         88  ACCOUNT-ALREADY-BILLED  VALUE 'Y'.
001290     05  WS-FEE-WAIVED           PIC X     VALUE 'N'.
001300         88  FEE-IS-WAIVED            VALUE 'Y'.
001305     05  FILLER                  PIC X(10) VALUE SPACES.
001310*
001315*    RELATIVE KEYS, THE NEXT/MAX JOURNAL-ID COUNTERS, AND THE
001316*    ALREADY-BILLED TABLE'S SIZE/SEARCH-INDEX COUNTERS - ALL COMP,
001317*    NONE OF THESE ARE EVER MOVED TO A PRINT LINE DIRECTLY.
001320 77  WS-ACCT-RELKEY              PIC 9(9) COMP VALUE 0.
001330 77  WS-CUST-RELKEY              PIC 9(9) COMP VALUE 0.
001340 77  WS-NEXT-TXN-ID              PIC 9(9) COMP VALUE 0.
001350 77  WS-MAX-TXN-ID               PIC 9(9) COMP VALUE 0.
001360 77  WS-BILLED-COUNT             PIC 9(4) COMP VALUE 0.
001370 77  WS-BILLED-IDX               PIC 9(4) COMP VALUE 0.
001380*
001390 01  WS-WORK-AMOUNTS.
001395*    WS-BASE-FEE IS THE FULL MONTHLY FEE BEFORE ANY TIER DISCOUNT
001396*    OR WAIVER IS APPLIED; WS-FEE-AMOUNT IS THE FEE ACTUALLY
001397*    CHARGED AFTER 500-COMPUTE-FEE HAS RUN.
001400     05  WS-BASE-FEE             PIC S9(9)V99 COMP-3 VALUE +10.00.
001410     05  WS-FEE-AMOUNT           PIC S9(9)V99 COMP-3 VALUE +0.
001420     05  WS-SAVINGS-WAIVER-MIN   PIC S9(9)V99 COMP-3 VALUE +5000.00.
001430     05  WS-FULL-CENTURY         PIC 9(2) VALUE 20.
001435     05  FILLER                  PIC X(10) VALUE SPACES.
001440*
001445*    WS-REPORT-DATE AND ITS REDEFINES BREAK THE RUN DATE INTO
001446*    YY/MM/DD FOR THE REPORT HEADING - SAME IDIOM AS TRNPOST.
001450 01  WS-REPORT-DATE              PIC 9(6) VALUE 0.
001460 01  WS-REPORT-DATE-BRK REDEFINES WS-REPORT-DATE.
001470     05  WS-REPORT-DATE-YY       PIC 9(2).
001480     05  WS-REPORT-DATE-MM       PIC 9(2).
001490     05  WS-REPORT-DATE-DD       PIC 9(2).
001500*
001510 01  WS-FEE-DESC                PIC X(100) VALUE SPACES.
001520*
001530*        *******************
001540*            IN-MEMORY TABLE OF ACCOUNTS ALREADY CHARGED A FEE
001550*            THIS CALENDAR MONTH, LOADED FROM ONE PASS OF THE
001560*            TRANSACTION JOURNAL BEFORE THE MAIN ACCOUNT PASS.
001561*            1996-11-19 DWT: REPLACED A PER-ACCOUNT JOURNAL REREAD
001562*            WITH THIS SINGLE-PASS TABLE LOAD - SEE 705-BUILD-
001563*            BILLED-TABLE AND THE CHANGE LOG ABOVE.
001570*        *******************
001580 01  WS-BILLED-TABLE.
001590     05  WS-BILLED-ENTRY OCCURS 0 TO 5000 TIMES
001600                   DEPENDING ON WS-BILLED-COUNT
001610                   INDEXED BY WS-BILLED-TBL-IDX.
001620         10  WS-BILLED-ACCT      PIC 9(9).
001630*
001640 01  RPT-HEADER1.
001650     05  FILLER                  PIC X(40)
001660                  VALUE 'MONTHLY FEE ASSESSMENT SUMMARY  DATE: '.
001670     05  RPT-MM                  PIC 99.
001680     05  FILLER                  PIC X     VALUE '/'.
001690     05  RPT-DD                  PIC 99.
001700     05  FILLER                  PIC X     VALUE '/'.
001710     05  RPT-YY                  PIC 99.
001720     05  FILLER                  PIC X(47) VALUE SPACES.
001730*
001740 01  RPT-STATS-HDR1.
001750     05  FILLER PIC X(20) VALUE 'ACCOUNTS-PROCESSED'.
001760     05  FILLER PIC X(22) VALUE 'ALREADY-BILLED-SKIPPED'.
001770     05  FILLER PIC X(16) VALUE 'ACCOUNTS-WAIVED'.
001780     05  FILLER PIC X(17) VALUE 'ACCOUNTS-CHARGED'.
001790     05  FILLER PIC X(20) VALUE 'TOTAL-FEES-COLLECTED'.
001800     05  FILLER PIC X(37) VALUE SPACES.
001810*
001820 01  RPT-SUMMARY-LINE.
001830     05  RPT-ACCTS-PROCESSED     PIC ZZZ,ZZ9.
001840     05  FILLER                  PIC X(5)  VALUE SPACES.
001850     05  RPT-ACCTS-SKIPPED       PIC ZZZ,ZZ9.
001860     05  FILLER                  PIC X(8)  VALUE SPACES.
001870     05  RPT-ACCTS-WAIVED        PIC ZZZ,ZZ9.
001880     05  FILLER                  PIC X(2)  VALUE SPACES.
001890     05  RPT-ACCTS-CHARGED       PIC ZZZ,ZZ9.
001900     05  FILLER                  PIC X(3)  VALUE SPACES.
001910     05  RPT-TOTAL-FEES          PIC ZZZ,ZZZ,ZZ9.99.
001920     05  FILLER                  PIC X(70) VALUE SPACES.
001930*
001940 01  RPT-WAIVE-LINE.
001950     05  FILLER                  PIC X(18) VALUE 'WAIVED ACCT-ID = '.
001960     05  RWL-ACCT-ID             PIC 9(9).
001970     05  FILLER                  PIC X(3)  VALUE ' - '.
001980     05  RWL-REASON              PIC X(60) VALUE SPACES.
001990     05  FILLER                  PIC X(42) VALUE SPACES.
002000*
002010 01  REPORT-TOTALS.
002020     05  ACCOUNTS-PROCESSED      PIC S9(9) COMP VALUE +0.
002030     05  ACCOUNTS-SKIPPED        PIC S9(9) COMP VALUE +0.
002040     05  ACCOUNTS-WAIVED         PIC S9(9) COMP VALUE +0.
002050     05  ACCOUNTS-CHARGED        PIC S9(9) COMP VALUE +0.
002060     05  TOTAL-FEES-COLLECTED    PIC S9(9)V99 COMP-3 VALUE +0.
002065     05  FILLER                  PIC X(10) VALUE SPACES.
002070*
002075*    WS-TXN-REC - THE JOURNAL WORK AREA, REUSED BOTH TO READ THE
002076*    JOURNAL DURING THE BILLED-TABLE SCAN AND TO BUILD EACH NEW
002077*    FEE ROW BEFORE IT IS WRITTEN.
002080 COPY TRANREC REPLACING ==:TAG:== BY ==WS-TXN==.
002090*
002100*****************************************************************
002110 PROCEDURE DIVISION.
002120*****************************************************************
002130*
002135*    000-MAIN - LOADS THE ALREADY-BILLED TABLE AND THE NEXT
002136*    JOURNAL-ID, OPENS FILES, DRIVES THE ACCOUNT-MASTER PASS TO
002137*    END OF FILE, PRINTS THE SUMMARY, AND CLOSES DOWN.
002140 000-MAIN.
002150     ACCEPT CURRENT-DATE FROM DATE.
002160     ACCEPT CURRENT-TIME FROM TIME.
002170     DISPLAY 'FEEBATCH STARTED DATE = ' CURRENT-MONTH '/'
002180            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
002190*
002200     PERFORM 705-BUILD-BILLED-TABLE THRU 705-EXIT.
002210     PERFORM 700-OPEN-FILES.
002220     PERFORM 800-INIT-REPORT.
002230*
002240     PERFORM 710-READ-ACCOUNT-MASTER THRU 710-EXIT.
002250     PERFORM 100-PROCESS-ONE-ACCOUNT
002260             UNTIL ACCT-FILE-AT-EOF.
002270*
002280     PERFORM 850-REPORT-FEE-STATS.
002290     PERFORM 790-CLOSE-FILES.
002300*
002310     GOBACK.
002320*
002325*    100-PROCESS-ONE-ACCOUNT - ONE ACCOUNT MASTER RECORD'S WORTH
002326*    OF WORK: SKIP IF ALREADY BILLED THIS MONTH, ELSE LOOK UP THE
002327*    OWNING CUSTOMER, PRICE THE FEE, AND EITHER LOG A WAIVER LINE
002328*    OR ACTUALLY POST THE FEE.
002330 100-PROCESS-ONE-ACCOUNT.
002340     ADD 1 TO ACCOUNTS-PROCESSED.
002350     PERFORM 300-CHECK-ALREADY-BILLED.
002360     IF ACCOUNT-ALREADY-BILLED
002370         ADD 1 TO ACCOUNTS-SKIPPED
002380     ELSE
002390         MOVE ACCT-CUST-ID TO WS-CUST-RELKEY
002400         READ CUSTOMER-MASTER INTO CUST-REC
002410         PERFORM 500-COMPUTE-FEE
002420         IF FEE-IS-WAIVED
002425*            WAIVED - NO BALANCE CHANGE, NO JOURNAL ROW, JUST A
002426*            CONTROL LINE SO OPERATIONS CAN SEE WHY.
002430             ADD 1 TO ACCOUNTS-WAIVED
002440             MOVE ACCT-ID TO RWL-ACCT-ID
002450             MOVE WS-FEE-DESC TO RWL-REASON
002460             WRITE REPORT-RECORD FROM RPT-WAIVE-LINE AFTER 1
002470         ELSE
002480             PERFORM 600-POST-FEE
002490             ADD 1 TO ACCOUNTS-CHARGED
002500             ADD WS-FEE-AMOUNT TO TOTAL-FEES-COLLECTED
002510         END-IF
002520     END-IF.
002530     PERFORM 710-READ-ACCOUNT-MASTER THRU 710-EXIT.
002540*
002545*    300-CHECK-ALREADY-BILLED - SEARCHES THE IN-MEMORY TABLE BUILT
002546*    BY 705-BUILD-BILLED-TABLE FOR THIS ACCOUNT'S ID.  A LINEAR
002547*    SEARCH IS ADEQUATE HERE - THE TABLE HOLDS AT MOST ONE MONTH'S
002548*    WORTH OF FEE ROWS, NOT THE WHOLE JOURNAL.
002550 300-CHECK-ALREADY-BILLED.
002560     MOVE 'N' TO WS-ALREADY-BILLED.
002570     SET WS-BILLED-TBL-IDX TO 1.
002580     SEARCH WS-BILLED-ENTRY
002590         AT END
002600             MOVE 'N' TO WS-ALREADY-BILLED
002610         WHEN WS-BILLED-ACCT (WS-BILLED-TBL-IDX) = ACCT-ID
002620             MOVE 'Y' TO WS-ALREADY-BILLED
002630     END-SEARCH.
002640*
002645*    500-COMPUTE-FEE - PRICES THE FEE BY LOYALTY TIER (CR-4471,
002646*    GOLD FREE / SILVER HALF PRICE / BRONZE-OR-OTHER FULL PRICE),
002647*    THEN APPLIES THE SAVINGS HIGH-BALANCE WAIVER (CR-5904: RUN
002648*    AFTER THE TIER LOOKUP, NOT BEFORE, SO WS-FEE-DESC ENDS UP
002649*    SHOWING THE WAIVER REASON RATHER THAN THE TIER REASON WHEN
002650*    BOTH WOULD APPLY).  WS-FEE-WAIVED IS SET WHENEVER THE FINAL
002651*    FEE AMOUNT CAME OUT TO ZERO, REGARDLESS OF WHICH RULE ZEROED IT.
002660 500-COMPUTE-FEE.
002670     MOVE 'N' TO WS-FEE-WAIVED.
002680     EVALUATE TRUE
002690         WHEN CUST-LEVEL-GOLD
002695*                GOLD TIER - NO MONTHLY FEE AT ALL.
002696             MOVE 0.00 TO WS-FEE-AMOUNT
002700             MOVE 'NO FEE FOR GOLD CUSTOMERS' TO WS-FEE-DESC
002710         WHEN CUST-LEVEL-SILVER
002715*                SILVER TIER - HALF THE BASE FEE.
002720             COMPUTE WS-FEE-AMOUNT ROUNDED = WS-BASE-FEE * 0.5
002730             MOVE 'HALF PRICE FOR SILVER CUSTOMERS' TO WS-FEE-DESC
002740         WHEN OTHER
002745*                BRONZE OR NO RECOGNIZED TIER - FULL BASE FEE.
002746             MOVE WS-BASE-FEE TO WS-FEE-AMOUNT
002750             MOVE 'MONTHLY ACCOUNT FEE' TO WS-FEE-DESC
002770     END-EVALUATE.
002775*    SAVINGS HIGH-BALANCE WAIVER - OVERRIDES WHATEVER THE TIER
002776*    LOOKUP ABOVE CHARGED, REGARDLESS OF TIER, WHEN THE ACCOUNT IS
002777*    A SAVINGS ACCOUNT CARRYING MORE THAN THE WAIVER MINIMUM.
002780     IF ACCT-IS-SAVINGS AND ACCT-BALANCE > WS-SAVINGS-WAIVER-MIN
002790         MOVE 0.00 TO WS-FEE-AMOUNT
002800         MOVE 'NO FEE FOR SAVINGS ACCOUNTS WITH MORE THAN $5000'
002810                              TO WS-FEE-DESC
002820     END-IF.
002825*    A ZERO FEE AFTER EITHER RULE ABOVE COUNTS AS WAIVED FOR
002826*    REPORTING PURPOSES.
002830     IF WS-FEE-AMOUNT = 0.00
002840         MOVE 'Y' TO WS-FEE-WAIVED
002850     END-IF.
002860*
002865*    600-POST-FEE - DEBITS THE FEE FROM THE ACCOUNT BALANCE,
002866*    REWRITES THE MASTER, AND BUILDS THE JOURNAL ROW (FROM-ACCOUNT
002867*    = THE FEE-PAYING ACCOUNT, TO-ACCOUNT = 0 SINCE A FEE HAS NO
002868*    CREDIT SIDE ON THIS LEDGER).
002870 600-POST-FEE.
002880     SUBTRACT WS-FEE-AMOUNT FROM ACCT-BALANCE.
002890     MOVE ACCT-ID TO WS-ACCT-RELKEY.
002900     REWRITE ACCT-REC.
002910     MOVE ACCT-ID      TO WS-TXN-FROM-ACCOUNT.
002920     MOVE 0            TO WS-TXN-TO-ACCOUNT.
002930     MOVE WS-FEE-AMOUNT TO WS-TXN-VALUE.
002940     MOVE 'FEE'        TO WS-TXN-TYPE.
002950     MOVE WS-FEE-DESC  TO WS-TXN-DESCRIPTION.
002960     PERFORM 650-WRITE-JOURNAL-ENTRY THRU 650-EXIT.
002970*
002975*    650-WRITE-JOURNAL-ENTRY - ASSIGNS THE NEXT SEQUENTIAL JOURNAL
002976*    ID, STAMPS TODAY'S DATE, AND WRITES THE ROW BUILT BY THE CALLER.
002980 650-WRITE-JOURNAL-ENTRY.
002990     ADD 1 TO WS-NEXT-TXN-ID.
003000     MOVE WS-NEXT-TXN-ID  TO WS-TXN-ID.
003010     MOVE WS-FULL-CENTURY TO WS-TXN-DATE-CC.
003020     MOVE CURRENT-YEAR    TO WS-TXN-DATE-YY.
003030     MOVE CURRENT-MONTH   TO WS-TXN-DATE-MM.
003040     MOVE CURRENT-DAY     TO WS-TXN-DATE-DD.
003050     WRITE TXN-REC FROM WS-TXN-REC.
003060*
003065*    700-OPEN-FILES - OPENS ALL FOUR FILES FOR THE MAIN RUN.  A
003066*    FAILURE ON THE ACCOUNT MASTER IS FATAL (RETURN-CODE 16, FORCE
003067*    END-OF-FILE) SINCE THERE IS NOTHING FOR THIS JOB TO DO WITHOUT IT.
003070 700-OPEN-FILES.
003080     OPEN I-O    ACCOUNT-MASTER
003090          INPUT  CUSTOMER-MASTER
003100          EXTEND TRANSACTION-JOURNAL
003110          OUTPUT REPORT-FILE.
003120     IF WS-ACCTMAST-STATUS NOT = '00'
003130         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '
003140                 WS-ACCTMAST-STATUS
003150         MOVE 16 TO RETURN-CODE
003160         MOVE 'Y' TO WS-ACCT-EOF
003170     END-IF.
003180*
003190 705-BUILD-BILLED-TABLE.
003200*    1996-11-19  DWT  ONE PASS OF THE JOURNAL, NOT ONE PASS PER
003210*                      ACCOUNT - SEE CHANGE LOG ABOVE.
003215*    OPENS AND CLOSES THE JOURNAL ON ITS OWN, BEFORE 700-OPEN-FILES
003216*    REOPENS IT EXTEND FOR THE RUN - THE SAME TWO-OPEN PATTERN
003217*    TRNPOST USES FOR ITS HIGH-WATER-MARK SCAN.
003220     MOVE 0 TO WS-BILLED-COUNT.
003230     MOVE 0 TO WS-MAX-TXN-ID.
003240     OPEN INPUT TRANSACTION-JOURNAL.
003250     IF WS-JOURNAL-STATUS = '00'
003260         PERFORM 706-SCAN-JOURNAL-REC UNTIL SCAN-AT-EOF
003270     END-IF.
003280     CLOSE TRANSACTION-JOURNAL.
003290     MOVE WS-MAX-TXN-ID TO WS-NEXT-TXN-ID.
003292*                THE JOURNAL IS ALREADY CLOSED ABOVE - GO TO AROUND
003294*                706-SCAN-JOURNAL-REC'S CODE RATHER THAN FALLING
003296*                THROUGH INTO ANOTHER READ OF A CLOSED FILE.
003298     GO TO 705-EXIT.
003300*
003305*    706-SCAN-JOURNAL-REC - ONE SEQUENTIAL READ.  TRACKS THE HIGH-
003306*    WATER TXN-ID ON EVERY ROW, AND SEPARATELY ADDS THE ROW'S FROM-
003307*    ACCOUNT TO THE BILLED TABLE WHEN THE ROW IS A FEE POSTED IN
003308*    THE CURRENT CALENDAR MONTH (MATCHED ON THE CC/YY/MM PIECES OF
003309*    TXN-DATE-BRK, NOT THE FULL 8-DIGIT DATE, SO THE DAY-OF-MONTH
003310*    IS IGNORED).
003311 706-SCAN-JOURNAL-REC.
003320     READ TRANSACTION-JOURNAL INTO WS-TXN-REC
003330         AT END MOVE 'Y' TO WS-SCAN-EOF.
003340     IF NOT SCAN-AT-EOF
003350         IF WS-TXN-ID > WS-MAX-TXN-ID
003360             MOVE WS-TXN-ID TO WS-MAX-TXN-ID
003370         END-IF
003380         IF WS-TXN-IS-FEE
003390             IF WS-TXN-DATE-CC = WS-FULL-CENTURY
003400               AND WS-TXN-DATE-YY = CURRENT-YEAR
003410               AND WS-TXN-DATE-MM = CURRENT-MONTH
003420                 ADD 1 TO WS-BILLED-COUNT
003430                 MOVE WS-TXN-FROM-ACCOUNT
003440                              TO WS-BILLED-ACCT (WS-BILLED-COUNT)
003450             END-IF
003460         END-IF
003470     END-IF.
003471 705-EXIT.
003472     EXIT.
003480*
003485*    710-READ-ACCOUNT-MASTER - NEXT SEQUENTIAL SLOT OF THE MASTER.
003486*    A NON-ZERO STATUS OTHER THAN NORMAL READ IS TREATED AS END OF
003487*    FILE RATHER THAN ABENDING, SAME DEFENSIVE STYLE AS TRNPOST.
003488*    2013-12-02  DWT  CR-6933 REBUILT AROUND GO TO, PER SHOP
003489*                      CODING STANDARDS BULLETIN DP-14.
003490 710-READ-ACCOUNT-MASTER.
003500     READ ACCOUNT-MASTER
003501         AT END
003502             MOVE 'Y' TO WS-ACCT-EOF
003503             GO TO 710-EXIT.
003510     IF WS-ACCTMAST-STATUS = '00'
003511         GO TO 710-EXIT
003512     END-IF.
003513     MOVE 'Y' TO WS-ACCT-EOF.
003550 710-EXIT.
003560     EXIT.
003570*
003575*    790-CLOSE-FILES - END OF RUN, CLOSE EVERYTHING 700-OPEN-FILES
003576*    OPENED.
003580 790-CLOSE-FILES.
003590     CLOSE ACCOUNT-MASTER
003600           CUSTOMER-MASTER
003610           TRANSACTION-JOURNAL
003620           REPORT-FILE.
003630*
003635*    800-INIT-REPORT - PRINTS THE HEADING AND COLUMN HEADER LINE,
003636*    SAME DATE-BREAKOUT IDIOM AS TRNPOST'S 800-INIT-REPORT.
003640 800-INIT-REPORT.
003650     MOVE CURRENT-DATE-NUM  TO WS-REPORT-DATE.
003660     MOVE WS-REPORT-DATE-YY TO RPT-YY.
003670     MOVE WS-REPORT-DATE-MM TO RPT-MM.
003680     MOVE WS-REPORT-DATE-DD TO RPT-DD.
003690     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
003700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
003710*
003715*    850-REPORT-FEE-STATS - END-OF-RUN SUMMARY LINE: ONE ROW
003716*    CARRYING ALL FIVE COUNTERS/TOTALS, NOT A DETAIL LINE PER
003717*    ACCOUNT - THERE IS NO PER-TYPE BREAKOUT LIKE TRNPOST'S REPORT
003718*    SINCE EVERY ACCOUNT GETS THE SAME KIND OF TRANSACTION (FEE).
003720 850-REPORT-FEE-STATS.
003730     MOVE ACCOUNTS-PROCESSED   TO RPT-ACCTS-PROCESSED.
003740     MOVE ACCOUNTS-SKIPPED     TO RPT-ACCTS-SKIPPED.
003750     MOVE ACCOUNTS-WAIVED      TO RPT-ACCTS-WAIVED.
003760     MOVE ACCOUNTS-CHARGED     TO RPT-ACCTS-CHARGED.
003770     MOVE TOTAL-FEES-COLLECTED TO RPT-TOTAL-FEES.
003780     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE AFTER 2.
