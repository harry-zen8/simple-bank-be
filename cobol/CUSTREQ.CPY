000100*****************************************************************
000110* CUSTREQ
000120*    CUSTOMER CREATION REQUEST RECORD - ONE ROW PER NEW CUSTOMER
000130*    TO BE OPENED ON THE BATCH INPUT.  READ IN FILE ORDER.
000140*
000150*    HISTORY
000160*    ---------------------------------------------------------
000170*    1990-05-02  LMK  ORIGINAL - CUSTOMER-OPENING REQUEST FEED.
000180*****************************************************************
00019001  CUSTOMER-CREATION-REQUEST.
000200    05  CCR-NAME                PIC X(60).
000210    05  CCR-EMAIL               PIC X(60).
000220    05  CCR-PHONE               PIC X(20).
000230    05  FILLER                  PIC X(05).
