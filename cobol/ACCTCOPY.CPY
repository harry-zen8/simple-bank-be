000100*****************************************************************
000110* ACCTCOPY
000120*    ACCOUNT MASTER RECORD LAYOUT - GENERIC FORM, REPLACED WITH
000130*    THE CALLING PROGRAM'S OWN PREFIX VIA REPLACING ==:TAG:==.
000140*    ACCT-BALANCE CARRIES 2 DECIMALS PACKED, SIGNED - A "STUDENT"
000150*    TYPE ACCOUNT IS A LIMITED ACCOUNT, BALANCE CAP ENFORCED IN
000160*    THE CALLING PROGRAM'S PROCEDURE DIVISION, NOT ON THIS RECORD.
000170*
000180*    FIELDS BELOW :TAG:-BALANCE (STATUS GROUP THROUGH THE TRAILING
000190*    FILLER) ARE CARRIED ON THE RECORD BUT NOT TOUCHED BY ANY OF
000200*    THE FOUR LEDGER PROGRAMS - THEY EXIST FOR BRANCH OPERATIONS,
000210*    STATEMENT PRINT, AND AUDIT REPORTING THAT RUN OUTSIDE THIS
000220*    BATCH SUITE.  DO NOT DELETE THEM JUST BECAUSE THIS COPY OF
000230*    THE SUITE DOESN'T REFERENCE THEM - OTHER JOBS IN THE LEDGER
000240*    FAMILY (STMTPRT, ACCTMAINT, AUDTRPT) READ THE SAME MASTER.
000250*
000260*    HISTORY
000270*    ---------------------------------------------------------
000280*    1988-04-11  RJH  ORIGINAL - ACCOUNT MASTER FOR LEDGER BATCH.
000290*                      KEY, CUST-ID, TYPE, AND BALANCE ONLY.
000300*    1989-10-30  RJH  ADDED ACCT-OPEN-DATE AND ACCT-OFFICER-ID AT
000310*                      BRANCH OPERATIONS' REQUEST - NEW ACCOUNT
000320*                      REPORTING NEEDED AN OPEN DATE AND AN
000330*                      OFFICER OF RECORD, NEITHER USED BY THE
000340*                      NIGHTLY LEDGER JOBS.
000350*    1991-09-02  LMK  ADDED ACCT-ID-BRK BRANCH/SEQ BREAKOUT.
000360*    1992-05-14  LMK  ADDED ACCT-STMT-GROUP (STATEMENT CYCLE,
000370*                      PRINT FLAG, MAILING ADDRESS) FOR THE
000380*                      MONTHLY STATEMENT PRINT RUN - STMTPRT
000390*                      READS THIS MASTER DIRECTLY, NO SEPARATE
000400*                      ADDRESS FILE EXISTS FOR ACCOUNTS.
000410*    1994-08-02  DWT  ADDED ACCT-HOLD-GROUP - BRANCH CAN PLACE A
000420*                      HOLD AMOUNT AGAINST AN ACCOUNT (GARNISHEE,
000430*                      STOP-PAY, FRAUD REVIEW) THROUGH ACCTMAINT.
000440*                      LEDGER BATCH DOES NOT CONSULT THE HOLD.
000450*    1996-02-27  DWT  ADDED ACCT-JOINT-OWNER-ID, ACCT-PRIOR-BAL,
000460*                      ACCT-YTD-INTEREST, ACCT-YTD-FEES FOR THE
000470*                      ANNUAL AUDIT REPORT (AUDTRPT) - CARRIED
000480*                      HERE SO AUDTRPT DOESN'T NEED ITS OWN PASS
000490*                      OF THE JOURNAL TO RECONSTRUCT YTD TOTALS.
000500*    1999-01-06  RJH  Y2K - NO 2-DIGIT YEAR FIELDS SURVIVE ON THIS
000510*                      RECORD EXCEPT THE DATE BREAKOUTS, WHICH
000520*                      WERE ALREADY CCYYMMDD WHEN WRITTEN.  NO
000530*                      ACTION REQUIRED.
000540*    2003-06-24  PSG  CR-4471 ADDED ACCT-TYPE 88-LEVELS.
000550*    2009-07-13  PSG  CR-6002 ADDED ACCT-STATUS-GROUP (ACCT-STATUS
000560*                      FROZEN/CLOSED 88-LEVELS AND A STATUS-DATE)
000570*                      SO A CLOSED ACCOUNT CAN BE LEFT ON THE
000580*                      MASTER FOR AUDIT RATHER THAN DELETED.
000590*    2013-11-04  DWT  CR-6901 RECORD WIDENED TO THE BRANCH/REGION,
000600*                      PRODUCT, AND RESERVED RANGES BELOW AT
000610*                      FIELD SERVICES' REQUEST - THIS IS NOW THE
000620*                      SAME MASTER LAYOUT USED ON THE PRODUCTION
000630*                      LEDGER FILE, NOT A CUT-DOWN COPY.
000640*****************************************************************
00065001  :TAG:-REC.
000660    05  :TAG:-KEY.
000670        10  :TAG:-ID            PIC 9(9).
000680        10  :TAG:-ID-BRK REDEFINES :TAG:-ID.
000690            15  :TAG:-BRANCH-CDE    PIC 9(3).
000700            15  :TAG:-SEQ-NO        PIC 9(6).
000710    05  :TAG:-CUST-ID           PIC 9(9).
000720    05  :TAG:-TYPE              PIC X(10).
000730        88  :TAG:-IS-CHECKING       VALUE 'CHECKING  '.
000740        88  :TAG:-IS-SAVINGS        VALUE 'SAVINGS   '.
000750        88  :TAG:-IS-STUDENT        VALUE 'STUDENT   '.
000760    05  :TAG:-BALANCE           PIC S9(9)V99 COMP-3.
000770*
000780*        *******************************************************
000790*            EVERYTHING FROM HERE DOWN IS CARRIED FOR THE OTHER
000800*            LEDGER-FAMILY JOBS (STMTPRT, ACCTMAINT, AUDTRPT) -
000810*            THIS BATCH SUITE'S FOUR PROGRAMS NEVER REFERENCE IT.
000820*        *******************************************************
000830    05  :TAG:-STATUS-GROUP.
000840        10  :TAG:-STATUS-CDE        PIC X(2)  VALUE 'AC'.
000850            88  :TAG:-STATUS-ACTIVE     VALUE 'AC'.
000860            88  :TAG:-STATUS-FROZEN     VALUE 'FZ'.
000870            88  :TAG:-STATUS-CLOSED     VALUE 'CL'.
000880        10  :TAG:-STATUS-DTE        PIC 9(8)  VALUE 0.
000890    05  :TAG:-OPEN-DATE         PIC 9(8)  VALUE 0.
000900    05  :TAG:-OPEN-DATE-BRK REDEFINES :TAG:-OPEN-DATE.
000910        10  :TAG:-OPEN-CC           PIC 9(2).
000920        10  :TAG:-OPEN-YY           PIC 9(2).
000930        10  :TAG:-OPEN-MM           PIC 9(2).
000940        10  :TAG:-OPEN-DD           PIC 9(2).
000950    05  :TAG:-CLOSE-DATE        PIC 9(8)  VALUE 0.
000960    05  :TAG:-LAST-MAINT-DATE   PIC 9(8)  VALUE 0.
000970    05  :TAG:-LAST-MAINT-TIME   PIC 9(6)  VALUE 0.
000980    05  :TAG:-LAST-MAINT-USER   PIC X(8)  VALUE SPACES.
000990    05  :TAG:-OFFICER-GROUP.
001000        10  :TAG:-OFFICER-ID        PIC X(6)  VALUE SPACES.
001010        10  :TAG:-OFFICER-NAME      PIC X(20) VALUE SPACES.
001020    05  :TAG:-BRANCH-INFO.
001030        10  :TAG:-REGION-CDE        PIC X(3)  VALUE SPACES.
001040        10  :TAG:-DISTRICT-CDE      PIC X(3)  VALUE SPACES.
001050        10  :TAG:-COST-CTR          PIC 9(5)  VALUE 0.
001060    05  :TAG:-PRODUCT-GROUP.
001070        10  :TAG:-PRODUCT-CDE       PIC X(6)  VALUE SPACES.
001080        10  :TAG:-RATE-PLAN-CDE     PIC X(4)  VALUE SPACES.
001090        10  :TAG:-RATE-OVERRIDE     PIC SV9(4) COMP-3 VALUE 0.
001100    05  :TAG:-STMT-GROUP.
001110        10  :TAG:-STMT-CYCLE-CDE    PIC X(2)  VALUE SPACES.
001120        10  :TAG:-STMT-PRINT-FLAG   PIC X     VALUE 'Y'.
001130            88  :TAG:-STMT-PRINT-YES    VALUE 'Y'.
001140            88  :TAG:-STMT-PRINT-NO     VALUE 'N'.
001150        10  :TAG:-STMT-ADDR-LINE-1  PIC X(30) VALUE SPACES.
001160        10  :TAG:-STMT-ADDR-LINE-2  PIC X(30) VALUE SPACES.
001170        10  :TAG:-STMT-CITY         PIC X(20) VALUE SPACES.
001180        10  :TAG:-STMT-STATE        PIC X(2)  VALUE SPACES.
001190        10  :TAG:-STMT-ZIP          PIC X(9)  VALUE SPACES.
001200    05  :TAG:-HOLD-GROUP.
001210        10  :TAG:-HOLD-AMOUNT       PIC S9(9)V99 COMP-3 VALUE 0.
001220        10  :TAG:-HOLD-REASON-CDE   PIC X(4)  VALUE SPACES.
001230        10  :TAG:-HOLD-EXPIRE-DATE  PIC 9(8)  VALUE 0.
001240    05  :TAG:-JOINT-OWNER-ID    PIC 9(9)  VALUE 0.
001250    05  :TAG:-PRIOR-BALANCE     PIC S9(9)V99 COMP-3 VALUE 0.
001260    05  :TAG:-YTD-INTEREST      PIC S9(9)V99 COMP-3 VALUE 0.
001270    05  :TAG:-YTD-FEES          PIC S9(9)V99 COMP-3 VALUE 0.
001280    05  :TAG:-RESERVED-RANGE    PIC X(20) VALUE SPACES.
001290    05  FILLER                  PIC X(06).
