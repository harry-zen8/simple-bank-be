000100*****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF FIRST MERIDIAN BANK
000120* ALL RIGHTS RESERVED
000130*****************************************************************
000140* PROGRAM:  TRNPOST
000150*
000160* READS THE DAILY TRANSACTION REQUEST FILE AND POSTS EACH
000170* REQUEST (DEPOSIT, WITHDRAWAL, TRANSFER, INTERNATIONAL_TRANSFER)
000180* AGAINST THE ACCOUNT MASTER.  WRITES ONE JOURNAL ENTRY PER
000190* POSTING (TWO FOR INTERNATIONAL_TRANSFER - THE TRANSFER ITSELF
000200* AND THE FLAT FEE) AND A PROCESSED/REJECTED STATISTICS REPORT.
000210* A SAVINGS WITHDRAWAL REQUEST THAT EXCEEDS THE BALANCE IS NOT
000220* REJECTED LIKE AN ORDINARY OVERDRAWN WITHDRAWAL - IT IS SKIPPED
000230* AND LOGGED, BALANCE AND JOURNAL LEFT UNTOUCHED.
000240*
000250* BASED ON THE SAM1/SAM3ABND SEQUENTIAL-TRANSACTION-AGAINST-
000260* MASTER PATTERN, ADAPTED FOR RELATIVE-ORGANIZATION ACCOUNT
000270* MASTER ACCESS.
000280*****************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    TRNPOST.
000310 AUTHOR.        R J HALVORSEN.
000320 INSTALLATION.  FIRST MERIDIAN BANK - DATA PROCESSING CENTER.
000330 DATE-WRITTEN.  04/11/88.
000340 DATE-COMPILED.
000350 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000360*
000370*    CHANGE LOG
000380*    ---------------------------------------------------------
000390*    1988-04-18  RJH  ORIGINAL - DAILY POSTING BATCH, DEPOSIT
000400*                      AND WITHDRAWAL ONLY.
000410*    1990-01-09  RJH  ADDED DOMESTIC TRANSFER PROCESSING.
000420*    1991-09-02  LMK  ADDED INTERNATIONAL TRANSFER AND THE FLAT
000430*                      FEE POSTING TO A SEPARATE JOURNAL ROW.
000440*    1993-06-30  LMK  ADDED LARGE-TRANSACTION NOTICE (OVER
000450*                      $10,000) PER COMPLIANCE REQUEST 93-114.
000460*    1994-02-07  LMK  SWITCHED ACCOUNT MASTER FROM A SORTED
000470*                      SEQUENTIAL UPDATE-IN-PLACE TO RELATIVE
000480*                      ORGANIZATION KEYED BY ACCT-ID - DROPS THE
000490*                      MERGE-POSITION LOGIC, DIRECT READ/REWRITE.
000500*    1996-11-19  DWT  ADDED STUDENT ACCOUNT BALANCE CAP CHECK ON
000510*                      DEPOSIT PER NEW ACCOUNTS POLICY.
000520*    1999-01-06  RJH  Y2K - TXN-DATE STORED AS CCYYMMDD (8
000530*                      DIGITS), SYSTEM-DATE-AND-TIME YEAR FIELD
000540*                      REMAINS 2-DIGIT BUT IS COMBINED WITH A
000550*                      FIXED CENTURY CONSTANT BELOW - VERIFIED
000560*                      AGAINST TEST CASES DATED 2000 AND AFTER.
000570*    2003-06-24  PSG  CR-4471 UPPER-CASES REQ-TYPE BEFORE MATCH
000580*                      SO MIXED-CASE UPSTREAM FEEDS POST CLEANLY.
000590*    2011-08-15  PSG  CR-6620 REJECT RATHER THAN TRUNCATE WHEN
000600*                      REQ-AMOUNT IS ZERO OR NEGATIVE.
000610*    2013-09-18  DWT  CR-6884 A SAVINGS WITHDRAWAL OVER THE
000620*                      BALANCE IS NO LONGER REJECTED - SAVINGS
000630*                      ACCOUNT MANAGER SKIPS AND LOGS IT INSTEAD,
000640*                      BALANCE AND JOURNAL LEFT UNTOUCHED.  SEE
000650*                      515-LOG-SAVINGS-WITHDRAW-SKIP.
000660*    2013-11-11  DWT  CR-6901 EXPANDED PARAGRAPH-HEADER AND
000670*                      FIELD-LEVEL COMMENTARY THROUGHOUT PER THE
000680*                      DOCUMENTATION STANDARDS REVIEW.  NO LOGIC
000690*                      CHANGED BY THIS ENTRY.
000691*    2013-12-02  DWT  CR-6932 THE STUDENT BALANCE CAP WAS ONLY
000692*                      BEING ENFORCED ON A DIRECT DEPOSIT - A
000693*                      TRANSFER OR INTERNATIONAL_TRANSFER COULD
000694*                      CREDIT A STUDENT ACCOUNT RIGHT OVER THE
000695*                      CAP WITH NO CHECK AT ALL.  530-POST-
000696*                      TRANSFER NOW TESTS THE PROSPECTIVE TO-
000697*                      BALANCE BEFORE EITHER ACCOUNT IS TOUCHED
000698*                      AND REJECTS THE WHOLE TRANSFER IF IT WOULD
000699*                      PUSH A STUDENT TO-ACCOUNT OVER THE CAP.
000700*    2013-12-02  DWT  CR-6933 RECAST SEVERAL HIGH-TRAFFIC PERFORM
000701*                      CALLS AS PERFORM ... THRU RANGES TO AN
000702*                      EXIT PARAGRAPH, AND REBUILT 710-READ-TRAN-
000703*                      FILE'S STATUS TEST AROUND GO TO RATHER
000704*                      THAN EVALUATE, TO BRING THIS PROGRAM INTO
000705*                      LINE WITH SHOP CODING STANDARDS BULLETIN
000706*                      DP-14 (NUMBERED PARAGRAPHS, PERFORM THRU,
000707*                      GO TO WITHIN A PARAGRAPH RANGE FOR EOF AND
000708*                      ERROR HANDLING).  NO BUSINESS RESULT OF
000709*                      ANY EXISTING RULE CHANGED BY THIS ENTRY.
000710*****************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER.   IBM-370.
000750 OBJECT-COMPUTER.   IBM-370.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780*
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810*    TRANSACTION-REQUEST-FILE - ONE ROW PER REQUESTED POSTING,
000820*    BUILT UPSTREAM BY THE ON-LINE CAPTURE SYSTEM AND HANDED TO
000830*    THIS JOB AS A FLAT, LINE-SEQUENTIAL FEED.  READ FORWARD ONLY.
000840     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO TRANREQF
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         ACCESS IS SEQUENTIAL
000870         FILE STATUS IS WS-TRANREQF-STATUS.
000880*
000890*    ACCOUNT-MASTER - RELATIVE ORGANIZATION KEYED BY WS-ACCT-RELKEY
000900*    (THE ACCOUNT-ID).  DYNAMIC ACCESS LETS THIS PROGRAM BOTH READ
000910*    A SPECIFIC ACCOUNT AT RANDOM (DEPOSIT/WITHDRAWAL/TRANSFER
000920*    LOOKUP) AND REWRITE IT IN PLACE AFTER POSTING.
000930     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMAST
000940         ORGANIZATION IS RELATIVE
000950         ACCESS MODE IS DYNAMIC
000960         RELATIVE KEY IS WS-ACCT-RELKEY
000970         FILE STATUS IS WS-ACCTMAST-STATUS.
000980*
000990*    CUSTOMER-MASTER - OPENED INPUT ONLY HERE; THIS PROGRAM ONLY
001000*    LOOKS A CUSTOMER UP TO DISPLAY A NAME ON THE LARGE-TRANSACTION
001010*    NOTICE, IT NEVER MAINTAINS THE CUSTOMER RECORD.
001020     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMAST
001030         ORGANIZATION IS RELATIVE
001040         ACCESS MODE IS DYNAMIC
001050         RELATIVE KEY IS WS-CUST-RELKEY
001060         FILE STATUS IS WS-CUSTMAST-STATUS.
001070*
001080*    TRANSACTION-JOURNAL - THE PERMANENT LEDGER OF POSTED ROWS.
001090*    OPENED EXTEND SO EACH DAY'S POSTINGS ACCUMULATE ONTO PRIOR
001100*    DAYS RATHER THAN OVERWRITING THEM - THIS IS A SEQUENTIAL
001110*    FILE, SO EXTEND IS VALID HERE (UNLIKE THE RELATIVE MASTERS).
001120     SELECT TRANSACTION-JOURNAL ASSIGN TO TRANJRNL
001130         ORGANIZATION IS LINE SEQUENTIAL
001140         ACCESS IS SEQUENTIAL
001150         FILE STATUS IS WS-JOURNAL-STATUS.
001160*
001170*    REPORT-FILE - THE PRINTED RUN SUMMARY.  OUTPUT ONLY, OPENED
001180*    FRESH EVERY RUN - UNLIKE THE JOURNAL, YESTERDAY'S REPORT IS
001190*    NOT CARRIED FORWARD.
001200     SELECT REPORT-FILE ASSIGN TO TRNRPT
001210         ORGANIZATION IS LINE SEQUENTIAL
001220         FILE STATUS IS WS-REPORT-STATUS.
001230*
001240*****************************************************************
001250 DATA DIVISION.
001260 FILE SECTION.
001270*
001280 FD  TRANSACTION-REQUEST-FILE
001290     RECORDING MODE IS F.
001300 COPY TRANREQ.
001310*
001320 FD  ACCOUNT-MASTER
001330     RECORDING MODE IS F.
001340 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.
001350*
001360 FD  CUSTOMER-MASTER
001370     RECORDING MODE IS F.
001380 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.
001390*
001400 FD  TRANSACTION-JOURNAL
001410     RECORDING MODE IS F.
001420 COPY TRANREC REPLACING ==:TAG:== BY ==TXN==.
001430*
001440 FD  REPORT-FILE
001450     RECORDING MODE IS F.
001460 01  REPORT-RECORD              PIC X(132).
001470*
001480*****************************************************************
001490 WORKING-STORAGE SECTION.
001500*****************************************************************
001510*
001520 COPY WSDATE.
001530*
001540*    WS-FIELDS - FILE STATUS CODES, END-OF-FILE AND RESULT
001550*    SWITCHES FOR EACH FILE/EACH STAGE OF A SINGLE REQUEST'S
001560*    PROCESSING.  WS-TRAN-OK IS RESET TO 'N' AT THE TOP OF EVERY
001570*    REQUEST AND ONLY SET TO 'Y' BY THE PARAGRAPH THAT ACTUALLY
001580*    COMPLETES THE POSTING - USED AS A QUICK "DID THIS REQUEST
001590*    SUCCEED" CHECK WITHOUT A SEPARATE RETURN-CODE FIELD.
001600 01  WS-FIELDS.
001610     05  WS-TRANREQF-STATUS      PIC X(2)  VALUE SPACES.
001620     05  WS-ACCTMAST-STATUS      PIC X(2)  VALUE SPACES.
001630     05  WS-CUSTMAST-STATUS      PIC X(2)  VALUE SPACES.
001640     05  WS-JOURNAL-STATUS       PIC X(2)  VALUE SPACES.
001650     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
001660     05  WS-TRAN-EOF             PIC X     VALUE 'N'.
001670         88  TRAN-FILE-AT-EOF        VALUE 'Y'.
001680     05  WS-TRAN-OK              PIC X     VALUE 'N'.
001690         88  TRAN-WAS-POSTED         VALUE 'Y'.
001700*                WS-ACCT-FOUND DOES DOUBLE DUTY IN 500-PROCESS-
001710*                DEPOSIT-TRAN: SET 'Y' ON A SUCCESSFUL LOOKUP,
001720*                THEN FORCED BACK TO 'N' IF THE STUDENT CAP CHECK
001730*                THAT FOLLOWS FAILS, SO THE CREDIT NEVER POSTS.
001740     05  WS-ACCT-FOUND           PIC X     VALUE 'N'.
001750         88  ACCOUNT-WAS-FOUND       VALUE 'Y'.
001760     05  WS-IS-INTL-TRAN         PIC X     VALUE 'N'.
001770         88  TRAN-IS-INTERNATIONAL   VALUE 'Y'.
001780     05  WS-SCAN-EOF             PIC X     VALUE 'N'.
001790         88  SCAN-AT-EOF             VALUE 'Y'.
001800*    WS-REQ-TYPE-UC HOLDS THE UPPER-CASED COPY OF REQ-TYPE MADE
001810*    BY 100-PROCESS-TRANSACTIONS (CR-4471) - THE EVALUATE THAT
001820*    DISPATCHES BY TRANSACTION TYPE TESTS THIS FIELD, NEVER THE
001830*    RAW REQ-TYPE, SO A MIXED-CASE UPSTREAM FEED STILL MATCHES.
001840     05  WS-REQ-TYPE-UC          PIC X(20) VALUE SPACES.
001850     05  FILLER                  PIC X(10) VALUE SPACES.
001860*
001870*    RELATIVE KEYS AND RUNNING COUNTERS - ALL COMP SINCE THESE
001880*    ARE EITHER A FILE KEY OR AN IN-MEMORY COUNTER, NEVER PRINTED
001890*    OR MOVED TO A DISPLAY FIELD DIRECTLY.
001900 77  WS-ACCT-RELKEY              PIC 9(9) COMP VALUE 0.
001910 77  WS-CUST-RELKEY              PIC 9(9) COMP VALUE 0.
001920 77  WS-NEXT-TXN-ID              PIC 9(9) COMP VALUE 0.
001930 77  WS-MAX-TXN-ID               PIC 9(9) COMP VALUE 0.
001940*
001950 01  WS-WORK-AMOUNTS.
001960*    WS-TOTAL-DEBIT - THE TRANSFER AMOUNT PLUS THE FLAT FEE WHEN
001970*    THE TRANSFER IS INTERNATIONAL, OTHERWISE JUST THE TRANSFER
001980*    AMOUNT - THIS IS WHAT GETS TESTED AGAINST THE FROM-ACCOUNT
001990*    BALANCE AND WHAT GETS DEBITED, NOT REQ-AMOUNT DIRECTLY.
002000     05  WS-TOTAL-DEBIT          PIC S9(9)V99 COMP-3 VALUE +0.
002010*                WS-PROSPECTIVE-BAL HOLDS THE WOULD-BE BALANCE
002020*                FOR THE STUDENT-CAP TEST IN 500-PROCESS-DEPOSIT-
002030*                TRAN AND, AS OF CR-6932, THE SAME TEST AGAINST
002040*                THE TO-ACCOUNT IN 530-POST-TRANSFER - NEVER
002050*                ACTUALLY STORED BACK TO THE MASTER UNLESS THE
002060*                CAP CHECK THAT USES IT PASSES.
002070     05  WS-PROSPECTIVE-BAL      PIC S9(9)V99 COMP-3 VALUE +0.
002080*                WS-INTL-FEE-AMT - THE FLAT FEE CHARGED ON EVERY
002090*                INTERNATIONAL_TRANSFER, REGARDLESS OF TRANSFER
002100*                SIZE.  A LITERAL CONSTANT, NOT A RATE TABLE -
002110*                THERE IS ONLY EVER ONE FEE TIER FOR THIS RULE.
002120     05  WS-INTL-FEE-AMT         PIC S9(9)V99 COMP-3 VALUE +50.00.
002130*                WS-STUDENT-CAP - THE NEW-ACCOUNTS POLICY LIMIT A
002140*                STUDENT ACCOUNT'S BALANCE MAY NEVER EXCEED, NO
002150*                MATTER WHICH PARAGRAPH IS ABOUT TO CREDIT IT.
002160     05  WS-STUDENT-CAP          PIC S9(9)V99 COMP-3 VALUE +10000.00.
002170*                WS-LARGE-TXN-THRESHOLD - COMPLIANCE REQUEST
002180*                93-114'S REPORTING TRIGGER.  SAME DOLLAR VALUE
002190*                AS THE STUDENT CAP TODAY BUT KEPT AS ITS OWN
002200*                FIELD SINCE THE TWO POLICIES ARE UNRELATED AND
002210*                COULD DIVERGE.
002220     05  WS-LARGE-TXN-THRESHOLD  PIC S9(9)V99 COMP-3 VALUE +10000.00.
002230*    WS-FULL-CENTURY SUPPLIES THE "20" THAT CURRENT-YEAR (A
002240*    2-DIGIT FIELD FROM WSDATE) LACKS - SEE THE Y2K ENTRY ABOVE.
002250     05  WS-FULL-CENTURY         PIC 9(2) VALUE 20.
002260     05  FILLER                  PIC X(10) VALUE SPACES.
002270*
002280*    WS-REPORT-DATE AND ITS REDEFINES BELOW BREAK THE RUN DATE
002290*    (CCYYMMDD TRUNCATED TO YYMMDD FOR THE REPORT HEADING) INTO
002300*    ITS YY/MM/DD PIECES SO 800-INIT-REPORT CAN MOVE EACH PIECE
002310*    INTO THE MM/DD/YY-ORDER HEADING LINE WITHOUT A DATE ROUTINE.
002320 01  WS-REPORT-DATE              PIC 9(6) VALUE 0.
002330 01  WS-REPORT-DATE-BRK REDEFINES WS-REPORT-DATE.
002340     05  WS-REPORT-DATE-YY       PIC 9(2).
002350     05  WS-REPORT-DATE-MM       PIC 9(2).
002360     05  WS-REPORT-DATE-DD       PIC 9(2).
002370*
002380*    ERR-MSG-BAD-TRAN - ONE PRINT LINE, BUILT BY 299-REPORT-BAD-TRAN
002390*    FOR EVERY REJECTED REQUEST.  THE TWO DATA SLOTS LET DIFFERENT
002400*    CALLERS SUPPLY EITHER A PLAIN REASON STRING OR A REASON PLUS
002410*    A STATUS-CODE/TYPE SUPPLEMENT WITHOUT CHANGING THE LAYOUT.
002420 01  ERR-MSG-BAD-TRAN.
002430     05  FILLER                  PIC X(25)
002440                  VALUE 'TRANSACTION REJECTED - '.
002450     05  ERR-MSG-DATA1           PIC X(40)  VALUE SPACES.
002460     05  ERR-MSG-DATA2           PIC X(20)  VALUE SPACES.
002470     05  FILLER                  PIC X(47)  VALUE SPACES.
002480*
002490*    MSG-LARGE-TXN - COMPLIANCE REQUEST 93-114'S NOTICE LINE,
002500*    PRINTED FOR EVERY REQUEST OVER THE LARGE-TRANSACTION
002510*    THRESHOLD REGARDLESS OF WHETHER IT GOES ON TO POST.
002520 01  MSG-LARGE-TXN.
002530     05  FILLER                  PIC X(25)
002540                  VALUE 'LARGE TRANSACTION NOTICE '.
002550     05  LTM-FROM-ACCT           PIC 9(9).
002560     05  FILLER                  PIC X(11) VALUE ' AMOUNT: $ '.
002570     05  LTM-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99.
002580     05  FILLER                  PIC X(62) VALUE SPACES.
002590*
002600*    MSG-SAVINGS-SKIP - CR-6884 PRINT LINE FOR A SAVINGS
002610*    WITHDRAWAL THAT WAS SKIPPED RATHER THAN REJECTED.  KEPT AS
002620*    ITS OWN SEPARATE LAYOUT (RATHER THAN REUSING ERR-MSG-BAD-TRAN)
002630*    SO OPERATIONS CAN TELL A SKIP FROM A REJECT AT A GLANCE ON
002640*    THE PRINTED REPORT.
002650 01  MSG-SAVINGS-SKIP.
002660     05  FILLER                  PIC X(25)
002670                  VALUE 'SAVINGS WITHDRAWAL SKIP  '.
002680     05  SWS-FROM-ACCT           PIC 9(9).
002690     05  FILLER                  PIC X(11) VALUE ' AMOUNT: $ '.
002700     05  SWS-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99.
002710     05  FILLER                  PIC X(62) VALUE SPACES.
002720*
002725*    RPT-HEADER1 - THE TOP-OF-PAGE HEADING.  THE RUN DATE IS
002726*    PRINTED MM/DD/YY, EVEN THOUGH IT IS CARRIED INTERNALLY AS
002727*    CCYYMMDD - SEE 800-INIT-REPORT FOR THE BREAKOUT.
002730 01  RPT-HEADER1.
002740     05  FILLER                  PIC X(40)
002750                  VALUE 'TRANSACTION POSTING SUMMARY   DATE: '.
002760     05  RPT-MM                  PIC 99.
002770     05  FILLER                  PIC X     VALUE '/'.
002780     05  RPT-DD                  PIC 99.
002790     05  FILLER                  PIC X     VALUE '/'.
002800     05  RPT-YY                  PIC 99.
002810     05  FILLER                  PIC X(49) VALUE SPACES.
002820*
002825*    RPT-STATS-HDR1 - THE COLUMN CAPTIONS OVER THE FOUR DETAIL
002826*    LINES WRITTEN BY 850-REPORT-TRAN-STATS AT END OF RUN.
002830 01  RPT-STATS-HDR1.
002840     05  FILLER PIC X(26) VALUE 'TXN-TYPE      COUNT-PROC'.
002850     05  FILLER PIC X(17) VALUE 'TOTAL-AMOUNT'.
002860     05  FILLER PIC X(17) VALUE 'TOTAL-FEES'.
002870     05  FILLER PIC X(72) VALUE SPACES.
002880*
002885*    RPT-STATS-DETAIL - ONE LINE PER TRANSACTION TYPE, REBUILT AND
002886*    REWRITTEN FOUR TIMES IN 850-REPORT-TRAN-STATS RATHER THAN
002887*    KEPT AS FOUR SEPARATE RECORD LAYOUTS.
002890 01  RPT-STATS-DETAIL.
002900     05  RPT-TXN-TYPE            PIC X(14).
002910     05  RPT-COUNT-PROC          PIC ZZZ,ZZ9.
002920     05  FILLER                  PIC X(3)   VALUE SPACES.
002930     05  RPT-TOTAL-AMT           PIC ZZZ,ZZZ,ZZ9.99.
002940     05  FILLER                  PIC X(3)   VALUE SPACES.
002950     05  RPT-TOTAL-FEES          PIC ZZZ,ZZZ,ZZ9.99.
002960     05  FILLER                  PIC X(65)  VALUE SPACES.
002970*
002980 01  RPT-GRAND-TOTAL.
002990     05  FILLER PIC X(20) VALUE 'REJECTED-COUNT: '.
003000     05  RPT-REJECT-COUNT        PIC ZZZ,ZZ9.
003010     05  FILLER PIC X(5)  VALUE SPACES.
003020     05  FILLER PIC X(21) VALUE 'GRAND-TOTAL-AMOUNT: '.
003030     05  RPT-GRAND-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99.
003040     05  FILLER PIC X(5)  VALUE SPACES.
003050     05  FILLER PIC X(19) VALUE 'GRAND-TOTAL-FEES: '.
003060     05  RPT-GRAND-FEES           PIC ZZZ,ZZZ,ZZ9.99.
003070     05  FILLER PIC X(5)  VALUE SPACES.
003080     05  FILLER PIC X(17) VALUE 'SAVINGS-SKIPPED: '.
003090     05  RPT-SAVINGS-SKIPPED      PIC ZZZ,ZZ9.
003100     05  FILLER PIC X(8)  VALUE SPACES.
003110*
003120*    REPORT-TOTALS - ONE COUNTER/ACCUMULATOR PAIR PER TRANSACTION
003130*    TYPE, ROLLED INTO RPT-STATS-DETAIL ONE TYPE AT A TIME BY
003140*    850-REPORT-TRAN-STATS AT END OF RUN.  COUNTS ARE COMP,
003150*    DOLLAR AMOUNTS ARE COMP-3 - NEVER MIXED.
003160 01  REPORT-TOTALS.
003170     05  NUM-DEPOSIT-REQUESTS    PIC S9(9) COMP VALUE +0.
003180     05  NUM-DEPOSIT-PROCESSED   PIC S9(9) COMP VALUE +0.
003190     05  AMT-DEPOSIT-POSTED      PIC S9(9)V99 COMP-3 VALUE +0.
003200     05  NUM-WITHDRAWAL-REQUESTS PIC S9(9) COMP VALUE +0.
003210     05  NUM-WITHDRAWAL-PROCESSED PIC S9(9) COMP VALUE +0.
003220     05  AMT-WITHDRAWAL-POSTED   PIC S9(9)V99 COMP-3 VALUE +0.
003230     05  NUM-WITHDRAWAL-SAVINGS-SKIPPED PIC S9(9) COMP VALUE +0.
003240     05  NUM-TRANSFER-REQUESTS   PIC S9(9) COMP VALUE +0.
003250     05  NUM-TRANSFER-PROCESSED  PIC S9(9) COMP VALUE +0.
003260     05  AMT-TRANSFER-POSTED     PIC S9(9)V99 COMP-3 VALUE +0.
003270     05  NUM-INTL-REQUESTS       PIC S9(9) COMP VALUE +0.
003280     05  NUM-INTL-PROCESSED      PIC S9(9) COMP VALUE +0.
003290     05  AMT-INTL-POSTED         PIC S9(9)V99 COMP-3 VALUE +0.
003300     05  AMT-INTL-FEES           PIC S9(9)V99 COMP-3 VALUE +0.
003310     05  NUM-REJECTS             PIC S9(9) COMP VALUE +0.
003320     05  GRAND-TOTAL-AMOUNT      PIC S9(9)V99 COMP-3 VALUE +0.
003330     05  GRAND-TOTAL-FEES        PIC S9(9)V99 COMP-3 VALUE +0.
003340     05  FILLER                  PIC X(10) VALUE SPACES.
003350*
003360*        *******************
003370*            WORKING COPIES OF THE ACCOUNT RECORD - ONE FOR THE
003380*            DEBIT SIDE, ONE FOR THE CREDIT SIDE OF A TRANSFER
003390*            (OR DEPOSIT/WITHDRAWAL, WHICH ONLY USE ONE SIDE).
003400*            WS-FRM-REC IS READ, TESTED, AND UPDATED FIRST;
003410*            WS-TO-REC SECOND - NEVER BOTH AT ONCE AGAINST THE
003420*            SAME ACCT-REC WORK AREA, AVOIDING A RELATIVE-FILE
003430*            RACE BETWEEN THE TWO REWRITES IN 530-POST-TRANSFER.
003440*        *******************
003450 COPY ACCTCOPY REPLACING ==:TAG:== BY ==WS-FRM==.
003460 COPY ACCTCOPY REPLACING ==:TAG:== BY ==WS-TO==.
003470*    WS-TXN-REC - THE JOURNAL ROW BUILT IN WORKING STORAGE BEFORE
003480*    600-WRITE-JOURNAL-ENTRY WRITES IT OUT; BUILT HERE RATHER THAN
003490*    DIRECTLY IN TXN-REC SO THE SAME BUILD LOGIC WORKS REGARDLESS
003500*    OF WHICH FD THE ROW ULTIMATELY GOES TO.
003510 COPY TRANREC  REPLACING ==:TAG:== BY ==WS-TXN==.
003520*
003530*****************************************************************
003540 PROCEDURE DIVISION.
003550*****************************************************************
003560*
003570*    000-MAIN - TOP-LEVEL CONTROL PARAGRAPH.  ESTABLISHES TODAY'S
003580*    DATE/TIME, PRIMES THE NEXT JOURNAL ID FROM THE EXISTING
003590*    JOURNAL, OPENS FILES, DRIVES THE REQUEST LOOP TO END OF FILE,
003600*    THEN PRINTS THE SUMMARY AND CLOSES EVERYTHING DOWN.
003610 000-MAIN.
003620     ACCEPT CURRENT-DATE FROM DATE.
003630     ACCEPT CURRENT-TIME FROM TIME.
003640     DISPLAY 'TRNPOST STARTED DATE = ' CURRENT-MONTH '/'
003650            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
003660*
003670     PERFORM 705-FIND-MAX-TXN-ID THRU 705-EXIT.
003680     PERFORM 700-OPEN-FILES.
003690     PERFORM 800-INIT-REPORT.
003700*
003710     PERFORM 100-PROCESS-TRANSACTIONS
003720             UNTIL TRAN-FILE-AT-EOF.
003730*
003740     PERFORM 850-REPORT-TRAN-STATS.
003750     PERFORM 790-CLOSE-FILES.
003760*
003770     GOBACK.
003780*
003790*    100-PROCESS-TRANSACTIONS - READS ONE REQUEST AND DISPATCHES
003800*    IT BY UPPER-CASED TRANSACTION TYPE.  THE UPPER-CASE CONVERSION
003810*    (CR-4471) RUNS BEFORE VALIDATION SO A LOWER-CASE OR MIXED-CASE
003820*    FEED FROM AN UPSTREAM SYSTEM DOESN'T FALL THROUGH TO WHEN
003830*    OTHER AND GET REJECTED AS UNKNOWN.
003840 100-PROCESS-TRANSACTIONS.
003850     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
003860     IF NOT TRAN-FILE-AT-EOF
003870         MOVE 'N' TO WS-TRAN-OK
003880*                    THE INSPECT BELOW IS THE ONLY CASE-FOLDING IN
003890*                    THIS PROGRAM - EVERY SUBSEQUENT TYPE TEST, IN
003900*                    EVERY PARAGRAPH, COMPARES AGAINST WS-REQ-TYPE-
003910*                    UC, NEVER THE RAW REQ-TYPE FIELD.
003920         MOVE REQ-TYPE TO WS-REQ-TYPE-UC
003930         INSPECT WS-REQ-TYPE-UC CONVERTING
003940             'abcdefghijklmnopqrstuvwxyz' TO
003950             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003960         PERFORM 300-VALIDATE-REQUEST
003970         IF WS-TRAN-OK = 'Y'
003980*            BASIC EDITS PASSED - CHECK FOR A COMPLIANCE-REPORTABLE
003990*            LARGE TRANSACTION BEFORE POSTING, THEN DISPATCH BY TYPE.
004000             PERFORM 400-LARGE-TXN-CHECK
004010             EVALUATE WS-REQ-TYPE-UC
004020                 WHEN 'DEPOSIT'
004030                     PERFORM 500-PROCESS-DEPOSIT-TRAN
004040                 WHEN 'WITHDRAWAL'
004050                     PERFORM 510-PROCESS-WITHDRAWAL-TRAN
004060                 WHEN 'TRANSFER'
004070*                    DOMESTIC TRANSFER - NO FLAT FEE, ONE JOURNAL ROW.
004080                     MOVE 'N' TO WS-IS-INTL-TRAN
004090                     PERFORM 520-PROCESS-TRANSFER-TRAN
004100                 WHEN 'INTERNATIONAL_TRANSFER'
004110*                    CROSS-BORDER TRANSFER - FLAT FEE APPLIES, TWO
004120*                    JOURNAL ROWS (TRANSFER + FEE) WRITTEN BY
004130*                    530-POST-TRANSFER.
004140                     MOVE 'Y' TO WS-IS-INTL-TRAN
004150                     PERFORM 520-PROCESS-TRANSFER-TRAN
004160                 WHEN OTHER
004170                     MOVE 'UNKNOWN REQ-TYPE: ' TO ERR-MSG-DATA1
004180                     MOVE WS-REQ-TYPE-UC TO ERR-MSG-DATA2
004190                     PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
004200             END-EVALUATE
004210         END-IF
004220     END-IF.
004230*
004240*    299-REPORT-BAD-TRAN - COMMON REJECT HANDLER.  EVERY PATH THAT
004250*    REFUSES A REQUEST (BAD EDIT, ACCOUNT NOT FOUND, INSUFFICIENT
004260*    FUNDS, UNKNOWN TYPE, STUDENT CAP) ROUTES HERE SO THE REJECT
004270*    COUNT AND THE PRINTED MESSAGE STAY IN ONE PLACE RATHER THAN
004280*    REPEATED AT EVERY CALL SITE.  CALLED AS A PERFORM ... THRU
004290*    RANGE (CR-6933) SINCE IT IS THE MOST-PERFORMED PARAGRAPH IN
004300*    THE PROGRAM AND EVERY CALL SITE NOW NAMES ITS EXIT EXPLICITLY.
004310 299-REPORT-BAD-TRAN.
004320     ADD 1 TO NUM-REJECTS.
004330     MOVE 'N' TO WS-TRAN-OK.
004340     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
004350 299-EXIT.
004360     EXIT.
004370*
004380*    300-VALIDATE-REQUEST - CR-6620 AMOUNT EDIT (MUST BE POSITIVE)
004390*    AND A BLANK-TYPE EDIT, BOTH RUN BEFORE ANY FILE I/O SO A
004400*    MALFORMED REQUEST NEVER TOUCHES THE ACCOUNT MASTER.
004410 300-VALIDATE-REQUEST.
004420     MOVE 'Y' TO WS-TRAN-OK.
004430*                CR-6620 - A ZERO OR NEGATIVE AMOUNT USED TO BE
004440*                SILENTLY TRUNCATED TO ZERO BY THE OLD EDIT; NOW
004450*                IT IS AN OUTRIGHT REJECT.
004460     IF REQ-AMOUNT NOT > 0.00
004470         MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO ERR-MSG-DATA1
004480         MOVE SPACES TO ERR-MSG-DATA2
004490         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
004500     ELSE
004510         IF WS-REQ-TYPE-UC = SPACES
004520             MOVE 'TRANSACTION TYPE IS BLANK' TO ERR-MSG-DATA1
004530             MOVE SPACES TO ERR-MSG-DATA2
004540             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
004550         END-IF
004560     END-IF.
004570*
004580*    400-LARGE-TXN-CHECK - COMPLIANCE REQUEST 93-114.  ANY REQUEST
004590*    OVER THE $10,000 THRESHOLD PRINTS A NOTICE LINE REGARDLESS OF
004600*    WHETHER IT GOES ON TO POST SUCCESSFULLY, AND IF IT HAS A
004610*    FROM-ACCOUNT ON FILE ALSO TRIGGERS A CUSTOMER NOTIFICATION.
004620 400-LARGE-TXN-CHECK.
004630     IF REQ-AMOUNT > WS-LARGE-TXN-THRESHOLD
004640         MOVE REQ-FROM-ACCT TO LTM-FROM-ACCT
004650         MOVE REQ-AMOUNT    TO LTM-AMOUNT
004660         WRITE REPORT-RECORD FROM MSG-LARGE-TXN AFTER 1
004670*                    A DEPOSIT HAS NO FROM-ACCOUNT (REQ-FROM-ACCT
004680*                    IS ZERO) SO THE CUSTOMER NOTIFICATION STEP IS
004690*                    SKIPPED FOR IT - THE PRINTED NOTICE LINE ABOVE
004700*                    STILL RUNS REGARDLESS.
004710         IF REQ-FROM-ACCT NOT = 0
004720             PERFORM 450-NOTIFY-OWNING-CUSTOMER
004730         END-IF
004740     END-IF.
004750*
004760*    450-NOTIFY-OWNING-CUSTOMER - LOOKS UP THE FROM-ACCOUNT, THEN
004770*    ITS OWNING CUSTOMER, AND DISPLAYS THE CUSTOMER NAME TO THE
004780*    JOB LOG.  A MISS ON EITHER LOOKUP IS SILENTLY SKIPPED - THE
004790*    LARGE-TRANSACTION NOTICE LINE WAS ALREADY WRITTEN BY THE
004800*    CALLER REGARDLESS, THIS IS JUST THE CUSTOMER-FACING PART.
004810 450-NOTIFY-OWNING-CUSTOMER.
004820     MOVE REQ-FROM-ACCT TO WS-ACCT-RELKEY.
004830     READ ACCOUNT-MASTER INTO WS-FRM-REC.
004840     IF WS-ACCTMAST-STATUS = '00'
004850         MOVE WS-FRM-CUST-ID TO WS-CUST-RELKEY
004860         READ CUSTOMER-MASTER INTO CUST-REC
004870         IF WS-CUSTMAST-STATUS = '00'
004880             DISPLAY 'CUSTOMER NOTIFIED - LARGE TRANSACTION: '
004890                     CUST-NAME
004900         END-IF
004910     END-IF.
004920*
004930*    500-PROCESS-DEPOSIT-TRAN - CREDITS REQ-TO-ACCT.  A DEPOSIT TO
004940*    A STUDENT-TYPE ACCOUNT IS CAPPED (WS-STUDENT-CAP, ADDED 1996
004950*    PER NEW ACCOUNTS POLICY) - THE PROSPECTIVE BALANCE IS TESTED
004960*    BEFORE THE REAL BALANCE IS TOUCHED, SO A REJECTED DEPOSIT
004970*    NEVER PARTIALLY UPDATES THE ACCOUNT.
004980 500-PROCESS-DEPOSIT-TRAN.
004990     ADD 1 TO NUM-DEPOSIT-REQUESTS.
005000     IF REQ-TO-ACCT = 0
005010         MOVE 'DEPOSIT HAS NO TO-ACCOUNT' TO ERR-MSG-DATA1
005020         MOVE SPACES TO ERR-MSG-DATA2
005030         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
005040     ELSE
005050         MOVE REQ-TO-ACCT TO WS-ACCT-RELKEY
005060         READ ACCOUNT-MASTER INTO WS-TO-REC
005070         IF WS-ACCTMAST-STATUS NOT = '00'
005080             MOVE 'DEPOSIT TO-ACCOUNT NOT FOUND' TO ERR-MSG-DATA1
005090             MOVE SPACES TO ERR-MSG-DATA2
005100             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
005110         ELSE
005120             MOVE 'Y' TO WS-ACCT-FOUND
005130*            STUDENT ACCOUNT CAP - CHECK THE PROSPECTIVE BALANCE,
005140*            NOT THE CURRENT ONE, AGAINST THE POLICY LIMIT.
005150             IF WS-TO-IS-STUDENT
005160                 COMPUTE WS-PROSPECTIVE-BAL ROUNDED =
005170                         WS-TO-BALANCE + REQ-AMOUNT
005180                 IF WS-PROSPECTIVE-BAL > WS-STUDENT-CAP
005190                     MOVE 'STUDENT ACCOUNT CAP EXCEEDED'
005200                                          TO ERR-MSG-DATA1
005210                     MOVE SPACES TO ERR-MSG-DATA2
005220                     MOVE 'N' TO WS-ACCT-FOUND
005230                     PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
005240                 END-IF
005250             END-IF
005260*            WS-ACCT-FOUND STILL = 'Y' MEANS THE CAP CHECK (IF ANY)
005270*            PASSED - SAFE TO POST THE CREDIT AND REWRITE.
005280             IF WS-ACCT-FOUND = 'Y'
005290                 COMPUTE WS-TO-BALANCE ROUNDED =
005300                         WS-TO-BALANCE + REQ-AMOUNT
005310                 MOVE WS-TO-REC TO ACCT-REC
005320                 MOVE REQ-TO-ACCT TO WS-ACCT-RELKEY
005330                 REWRITE ACCT-REC
005340                 MOVE 0            TO WS-TXN-FROM-ACCOUNT
005350                 MOVE REQ-TO-ACCT  TO WS-TXN-TO-ACCOUNT
005360                 MOVE REQ-AMOUNT   TO WS-TXN-VALUE
005370                 MOVE 'DEPOSIT'    TO WS-TXN-TYPE
005380                 MOVE REQ-DETAILS  TO WS-TXN-DESCRIPTION
005390                 PERFORM 600-WRITE-JOURNAL-ENTRY THRU 600-EXIT
005400                 ADD 1 TO NUM-DEPOSIT-PROCESSED
005410                 ADD REQ-AMOUNT TO AMT-DEPOSIT-POSTED
005420                                    GRAND-TOTAL-AMOUNT
005430                 MOVE 'Y' TO WS-TRAN-OK
005440             END-IF
005450         END-IF
005460     END-IF.
005470*
005480*    510-PROCESS-WITHDRAWAL-TRAN - DEBITS REQ-FROM-ACCT.  CR-6884
005490*    SPLIT THE OVER-BALANCE PATH IN TWO: A SAVINGS ACCOUNT IS
005500*    SKIPPED AND LOGGED (515-LOG-SAVINGS-WITHDRAW-SKIP), ANY OTHER
005510*    ACCOUNT TYPE IS STILL REJECTED THE WAY IT ALWAYS WAS.
005520 510-PROCESS-WITHDRAWAL-TRAN.
005530     ADD 1 TO NUM-WITHDRAWAL-REQUESTS.
005540     IF REQ-FROM-ACCT = 0
005550         MOVE 'WITHDRAWAL HAS NO FROM-ACCOUNT' TO ERR-MSG-DATA1
005560         MOVE SPACES TO ERR-MSG-DATA2
005570         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
005580     ELSE
005590         MOVE REQ-FROM-ACCT TO WS-ACCT-RELKEY
005600         READ ACCOUNT-MASTER INTO WS-FRM-REC
005610         IF WS-ACCTMAST-STATUS NOT = '00'
005620             MOVE 'WITHDRAWAL FROM-ACCOUNT NOT FOUND'
005630                                  TO ERR-MSG-DATA1
005640             MOVE SPACES TO ERR-MSG-DATA2
005650             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
005660         ELSE
005670*            OVER-BALANCE PATH - CR-6884 SAVINGS ACCOUNT MANAGER
005680*            RULE BRANCHES HERE.  CHECKING/STUDENT STILL REJECT.
005690             IF WS-FRM-BALANCE < REQ-AMOUNT
005700                 IF WS-FRM-IS-SAVINGS
005710                     PERFORM 515-LOG-SAVINGS-WITHDRAW-SKIP
005720                 ELSE
005730                     MOVE 'INSUFFICIENT FUNDS' TO ERR-MSG-DATA1
005740                     MOVE SPACES TO ERR-MSG-DATA2
005750                     PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
005760                 END-IF
005770             ELSE
005780                 COMPUTE WS-FRM-BALANCE ROUNDED =
005790                         WS-FRM-BALANCE - REQ-AMOUNT
005800                 MOVE WS-FRM-REC TO ACCT-REC
005810                 MOVE REQ-FROM-ACCT TO WS-ACCT-RELKEY
005820                 REWRITE ACCT-REC
005830                 MOVE REQ-FROM-ACCT TO WS-TXN-FROM-ACCOUNT
005840                 MOVE 0              TO WS-TXN-TO-ACCOUNT
005850                 MOVE REQ-AMOUNT     TO WS-TXN-VALUE
005860                 MOVE 'WITHDRAWAL'   TO WS-TXN-TYPE
005870                 MOVE REQ-DETAILS    TO WS-TXN-DESCRIPTION
005880                 PERFORM 600-WRITE-JOURNAL-ENTRY THRU 600-EXIT
005890                 ADD 1 TO NUM-WITHDRAWAL-PROCESSED
005900                 ADD REQ-AMOUNT TO AMT-WITHDRAWAL-POSTED
005910                                    GRAND-TOTAL-AMOUNT
005920                 MOVE 'Y' TO WS-TRAN-OK
005930             END-IF
005940         END-IF
005950     END-IF.
005960*
005970*    515-LOG-SAVINGS-WITHDRAW-SKIP
005980*    2013-09-18  DWT  CR-6884 SAVINGS ACCOUNT MANAGER RULE - A
005990*                      SAVINGS WITHDRAWAL OVER THE BALANCE IS NOT
006000*                      A REJECTED TRANSACTION, IT IS A SKIPPED ONE.
006010*                      NO REWRITE, NO JOURNAL ROW, BALANCE LEFT
006020*                      ALONE.  LOGGED HERE SO OPERATIONS CAN SEE
006030*                      IT HAPPENED WITHOUT COUNTING IT AS AN ERROR.
006040*    NOTE WS-TRAN-OK IS DELIBERATELY LEFT AT 'N' (SET AT THE TOP
006050*    OF 100-PROCESS-TRANSACTIONS) - A SKIP IS NEITHER A POSTING
006060*    NOR A REJECT, SO IT IS COUNTED ONLY IN ITS OWN STATISTIC.
006070 515-LOG-SAVINGS-WITHDRAW-SKIP.
006080     MOVE REQ-FROM-ACCT TO SWS-FROM-ACCT.
006090     MOVE REQ-AMOUNT    TO SWS-AMOUNT.
006100     WRITE REPORT-RECORD FROM MSG-SAVINGS-SKIP AFTER 1.
006110     ADD 1 TO NUM-WITHDRAWAL-SAVINGS-SKIPPED.
006120*
006130*    520-PROCESS-TRANSFER-TRAN - HANDLES BOTH DOMESTIC TRANSFER AND
006140*    INTERNATIONAL_TRANSFER; WS-IS-INTL-TRAN (SET BY THE CALLER)
006150*    CONTROLS WHICH STATISTIC BUCKET IS INCREMENTED AND WHETHER THE
006160*    FLAT FEE IS ADDED TO THE DEBIT TOTAL BELOW.  BOTH ACCOUNTS
006170*    MUST BE FOUND AND THE FROM-ACCOUNT MUST COVER THE FULL DEBIT
006180*    (TRANSFER AMOUNT PLUS FEE, IF ANY) BEFORE ANYTHING IS POSTED -
006190*    530-POST-TRANSFER THEN RUNS ITS OWN STUDENT-CAP DEFENSIVE
006200*    CHECK AGAINST THE TO-ACCOUNT BEFORE EITHER BALANCE IS TOUCHED.
006210 520-PROCESS-TRANSFER-TRAN.
006220     IF TRAN-IS-INTERNATIONAL
006230         ADD 1 TO NUM-INTL-REQUESTS
006240     ELSE
006250         ADD 1 TO NUM-TRANSFER-REQUESTS
006260     END-IF
006270     IF REQ-FROM-ACCT = 0 OR REQ-TO-ACCT = 0
006280         MOVE 'TRANSFER MISSING FROM OR TO ACCOUNT'
006290                              TO ERR-MSG-DATA1
006300         MOVE SPACES TO ERR-MSG-DATA2
006310         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
006320     ELSE
006330         MOVE REQ-FROM-ACCT TO WS-ACCT-RELKEY
006340         READ ACCOUNT-MASTER INTO WS-FRM-REC
006350         IF WS-ACCTMAST-STATUS NOT = '00'
006360             MOVE 'TRANSFER FROM-ACCOUNT NOT FOUND'
006370                                  TO ERR-MSG-DATA1
006380             MOVE SPACES TO ERR-MSG-DATA2
006390             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
006400         ELSE
006410             MOVE REQ-TO-ACCT TO WS-ACCT-RELKEY
006420             READ ACCOUNT-MASTER INTO WS-TO-REC
006430             IF WS-ACCTMAST-STATUS NOT = '00'
006440                 MOVE 'TRANSFER TO-ACCOUNT NOT FOUND'
006450                                      TO ERR-MSG-DATA1
006460                 MOVE SPACES TO ERR-MSG-DATA2
006470                 PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
006480             ELSE
006490*                BOTH ACCOUNTS FOUND - FIGURE THE TOTAL DEBIT
006500*                (ADD THE FLAT FEE ONLY WHEN INTERNATIONAL) AND
006510*                TEST IT AGAINST THE FROM-ACCOUNT BALANCE.
006520                 IF TRAN-IS-INTERNATIONAL
006530                     COMPUTE WS-TOTAL-DEBIT ROUNDED =
006540                             REQ-AMOUNT + WS-INTL-FEE-AMT
006550                 ELSE
006560                     MOVE REQ-AMOUNT TO WS-TOTAL-DEBIT
006570                 END-IF
006580                 IF WS-FRM-BALANCE < WS-TOTAL-DEBIT
006590                     MOVE 'INSUFFICIENT FUNDS'
006600                                          TO ERR-MSG-DATA1
006610                     MOVE SPACES TO ERR-MSG-DATA2
006620                     PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
006630                 ELSE
006640                     PERFORM 530-POST-TRANSFER THRU 530-EXIT
006650                 END-IF
006660             END-IF
006670         END-IF
006680     END-IF.
006690*
006700*    530-POST-TRANSFER - ACTUALLY MOVES THE MONEY: DEBITS THE FROM
006710*    ACCOUNT BY THE TOTAL DEBIT (TRANSFER PLUS FEE, IF ANY), CREDITS
006720*    THE TO ACCOUNT BY THE TRANSFER AMOUNT ONLY (THE FEE IS NEVER
006730*    CREDITED ANYWHERE - IT IS RETAINED BY THE BANK), REWRITES BOTH
006740*    ACCOUNT RECORDS, THEN WRITES ONE OR TWO JOURNAL ROWS DEPENDING
006750*    ON WHETHER THE TRANSFER IS INTERNATIONAL.
006760*    2013-12-02  DWT  CR-6932 - BEFORE EITHER BALANCE IS TOUCHED,
006770*                      TEST THE TO-ACCOUNT'S PROSPECTIVE BALANCE
006780*                      AGAINST THE STUDENT CAP THE SAME WAY
006790*                      500-PROCESS-DEPOSIT-TRAN ALREADY DOES FOR
006800*                      A DIRECT DEPOSIT - A TRANSFER IS JUST
006810*                      ANOTHER WAY TO CREDIT AN ACCOUNT AND THE
006820*                      POLICY APPLIES REGARDLESS OF HOW THE
006830*                      CREDIT ARRIVES.  ON FAILURE, GO TO 530-EXIT
006840*                      WITHOUT DEBITING THE FROM-ACCOUNT, REWRITING
006850*                      EITHER RECORD, OR WRITING A JOURNAL ROW -
006860*                      THE WHOLE TRANSFER IS REJECTED, NOT JUST
006870*                      THE CREDIT SIDE.
006880 530-POST-TRANSFER.
006890     IF WS-TO-IS-STUDENT
006900         COMPUTE WS-PROSPECTIVE-BAL ROUNDED =
006910                 WS-TO-BALANCE + REQ-AMOUNT
006920         IF WS-PROSPECTIVE-BAL > WS-STUDENT-CAP
006930             MOVE 'STUDENT ACCOUNT CAP EXCEEDED' TO ERR-MSG-DATA1
006940             MOVE SPACES TO ERR-MSG-DATA2
006950             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
006960             GO TO 530-EXIT
006970         END-IF
006980     END-IF.
006990     COMPUTE WS-FRM-BALANCE ROUNDED =
007000             WS-FRM-BALANCE - WS-TOTAL-DEBIT.
007010     COMPUTE WS-TO-BALANCE ROUNDED =
007020             WS-TO-BALANCE + REQ-AMOUNT.
007030*                BOTH REWRITES HAPPEN BEFORE EITHER JOURNAL ROW IS
007040*                WRITTEN, SO A JOURNAL WRITE FAILURE NEVER LEAVES
007050*                ONE ACCOUNT REWRITTEN AND THE OTHER NOT.
007060     MOVE WS-FRM-REC TO ACCT-REC.
007070     MOVE REQ-FROM-ACCT TO WS-ACCT-RELKEY.
007080     REWRITE ACCT-REC.
007090     MOVE WS-TO-REC TO ACCT-REC.
007100     MOVE REQ-TO-ACCT TO WS-ACCT-RELKEY.
007110     REWRITE ACCT-REC.
007120     MOVE REQ-FROM-ACCT TO WS-TXN-FROM-ACCOUNT.
007130     MOVE REQ-TO-ACCT   TO WS-TXN-TO-ACCOUNT.
007140     MOVE REQ-AMOUNT    TO WS-TXN-VALUE.
007150     MOVE REQ-DETAILS   TO WS-TXN-DESCRIPTION.
007160*    INTERNATIONAL_TRANSFER WRITES THE TRANSFER ROW, THEN REUSES
007170*    THE SAME WS-TXN-REC WORK AREA TO BUILD AND WRITE A SECOND
007180*    "FEE" ROW - THE FEE IS NEVER CREDITED TO THE TO-ACCOUNT, IT IS
007190*    RETAINED BY THE BANK AND ONLY APPEARS ON THE JOURNAL AND IN
007200*    THE GRAND-TOTAL-FEES STATISTIC.
007210     IF TRAN-IS-INTERNATIONAL
007220         MOVE 'INTERNATIONAL_TRANSFER' TO WS-TXN-TYPE
007230         PERFORM 600-WRITE-JOURNAL-ENTRY THRU 600-EXIT
007240*                    SECOND ROW - SAME WORK AREA, NEW FROM/TO/
007250*                    VALUE/TYPE/DESCRIPTION, NEW SEQUENTIAL ID
007260*                    ASSIGNED BY 600-WRITE-JOURNAL-ENTRY BELOW.
007270         MOVE REQ-FROM-ACCT TO WS-TXN-FROM-ACCOUNT
007280         MOVE 0             TO WS-TXN-TO-ACCOUNT
007290         MOVE WS-INTL-FEE-AMT TO WS-TXN-VALUE
007300         MOVE 'FEE'         TO WS-TXN-TYPE
007310         MOVE 'INTERNATIONAL TRANSFER FEE' TO WS-TXN-DESCRIPTION
007320         PERFORM 600-WRITE-JOURNAL-ENTRY THRU 600-EXIT
007330         ADD 1 TO NUM-INTL-PROCESSED
007340         ADD REQ-AMOUNT TO AMT-INTL-POSTED GRAND-TOTAL-AMOUNT
007350         ADD WS-INTL-FEE-AMT TO AMT-INTL-FEES GRAND-TOTAL-FEES
007360     ELSE
007370         MOVE 'TRANSFER' TO WS-TXN-TYPE
007380         PERFORM 600-WRITE-JOURNAL-ENTRY THRU 600-EXIT
007390         ADD 1 TO NUM-TRANSFER-PROCESSED
007400         ADD REQ-AMOUNT TO AMT-TRANSFER-POSTED GRAND-TOTAL-AMOUNT
007410     END-IF.
007420     MOVE 'Y' TO WS-TRAN-OK.
007430 530-EXIT.
007440     EXIT.
007450*
007460*    600-WRITE-JOURNAL-ENTRY - ASSIGNS THE NEXT SEQUENTIAL JOURNAL
007470*    ID AND STAMPS TODAY'S DATE (CCYYMMDD, BUILT FROM WS-FULL-CENTURY
007480*    PLUS THE 2-DIGIT YEAR/MONTH/DAY ACCEPTED FROM DATE) ONTO THE
007490*    WORK AREA BUILT BY THE CALLING PARAGRAPH, THEN WRITES IT.
007500*    CALLED AS A PERFORM ... THRU RANGE (CR-6933) LIKE 299-REPORT-
007510*    BAD-TRAN, FOR THE SAME REASON - IT IS PERFORMED FROM FIVE
007520*    SEPARATE CALL SITES ACROSS THREE PARAGRAPHS.
007530 600-WRITE-JOURNAL-ENTRY.
007540     ADD 1 TO WS-NEXT-TXN-ID.
007550     MOVE WS-NEXT-TXN-ID  TO WS-TXN-ID.
007560     MOVE WS-FULL-CENTURY TO WS-TXN-DATE-CC.
007570     MOVE CURRENT-YEAR    TO WS-TXN-DATE-YY.
007580     MOVE CURRENT-MONTH   TO WS-TXN-DATE-MM.
007590     MOVE CURRENT-DAY     TO WS-TXN-DATE-DD.
007600     WRITE TXN-REC FROM WS-TXN-REC.
007610 600-EXIT.
007620     EXIT.
007630*
007640*    705-FIND-MAX-TXN-ID
007650*    1994-02-07  LMK  SCANS THE JOURNAL ONCE UP FRONT SO NEW TXN-IDs
007660*                      PICK UP WHERE THE LAST RUN LEFT OFF INSTEAD OF
007670*                      COLLIDING AT 1 EVERY MORNING.
007680*    OPENS AND CLOSES THE JOURNAL INDEPENDENTLY OF 700-OPEN-FILES
007690*    BECAUSE THIS SCAN HAS TO FINISH AND THE FILE HAS TO BE CLOSED
007700*    BEFORE THE MAIN OPEN (EXTEND) REOPENS IT FOR THE ACTUAL RUN.
007710*    RUN AS A PERFORM ... THRU RANGE FROM 000-MAIN SO 706-SCAN-
007720*    JOURNAL-REC'S EXIT POINT IS UNAMBIGUOUS TO THE NEXT MAINTAINER.
007730 705-FIND-MAX-TXN-ID.
007740     OPEN INPUT TRANSACTION-JOURNAL.
007750     IF WS-JOURNAL-STATUS = '00'
007760         PERFORM 706-SCAN-JOURNAL-REC UNTIL SCAN-AT-EOF
007770     END-IF.
007780     CLOSE TRANSACTION-JOURNAL.
007790     MOVE WS-MAX-TXN-ID TO WS-NEXT-TXN-ID.
007795*                THE JOURNAL IS ALREADY CLOSED ABOVE - GO TO
007796*                AROUND 706-SCAN-JOURNAL-REC'S CODE RATHER THAN
007797*                FALLING THROUGH INTO ANOTHER READ OF A CLOSED FILE.
007798     GO TO 705-EXIT.
007800*
007810*    706-SCAN-JOURNAL-REC - ONE SEQUENTIAL READ OF THE EXISTING
007820*    JOURNAL, KEEPING THE HIGHEST TXN-ID SEEN SO FAR.
007830 706-SCAN-JOURNAL-REC.
007840     READ TRANSACTION-JOURNAL INTO WS-TXN-REC
007850         AT END MOVE 'Y' TO WS-SCAN-EOF.
007860     IF NOT SCAN-AT-EOF
007870         IF WS-TXN-ID > WS-MAX-TXN-ID
007880             MOVE WS-TXN-ID TO WS-MAX-TXN-ID
007890         END-IF
007900     END-IF.
007910 705-EXIT.
007920     EXIT.
007930*
007940*    700-OPEN-FILES - OPENS ALL FIVE FILES FOR THE MAIN RUN.  A
007950*    FAILURE TO OPEN EITHER THE REQUEST FILE OR THE ACCOUNT MASTER
007960*    IS TREATED AS FATAL (RETURN-CODE 16, FORCE END-OF-FILE SO THE
007970*    MAIN LOOP NEVER EXECUTES) - THE OTHER THREE FILES ARE LESS
007980*    CRITICAL AND ARE LEFT TO FAIL NATURALLY ON FIRST USE IF THEY
007990*    DON'T OPEN, CONSISTENT WITH THE TEACHING PROGRAM'S STYLE.
008000 700-OPEN-FILES.
008010     OPEN INPUT  TRANSACTION-REQUEST-FILE
008020          I-O    ACCOUNT-MASTER
008030          INPUT  CUSTOMER-MASTER
008040          EXTEND TRANSACTION-JOURNAL
008050          OUTPUT REPORT-FILE.
008060     IF WS-TRANREQF-STATUS NOT = '00'
008070         DISPLAY 'ERROR OPENING TRANSACTION REQUEST FILE. RC: '
008080                 WS-TRANREQF-STATUS
008090         MOVE 16 TO RETURN-CODE
008100         MOVE 'Y' TO WS-TRAN-EOF
008110     END-IF.
008120     IF WS-ACCTMAST-STATUS NOT = '00'
008130         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '
008140                 WS-ACCTMAST-STATUS
008150         MOVE 16 TO RETURN-CODE
008160         MOVE 'Y' TO WS-TRAN-EOF
008170     END-IF.
008180*
008190*    710-READ-TRAN-FILE - READS THE NEXT REQUEST.  STATUS '10' IS
008200*    NORMAL END OF FILE; ANY OTHER NON-ZERO STATUS IS TREATED AS A
008210*    REJECTED TRANSACTION (NOT A JOB ABEND) SO ONE BAD PHYSICAL
008220*    RECORD DOESN'T TAKE DOWN THE WHOLE NIGHTLY RUN.
008230*    2013-12-02  DWT  CR-6933 REBUILT AROUND GO TO RATHER THAN
008240*                      EVALUATE - '00' AND '10' EACH FALL STRAIGHT
008250*                      THROUGH TO 710-EXIT, ANY OTHER STATUS DROPS
008260*                      INTO THE ERROR LINES BELOW BEFORE REACHING
008270*                      THE SAME EXIT.
008280 710-READ-TRAN-FILE.
008290     READ TRANSACTION-REQUEST-FILE
008300         AT END
008310             MOVE 'Y' TO WS-TRAN-EOF
008320             GO TO 710-EXIT.
008330     IF WS-TRANREQF-STATUS = '00'
008340         GO TO 710-EXIT
008350     END-IF.
008360     IF WS-TRANREQF-STATUS = '10'
008370         MOVE 'Y' TO WS-TRAN-EOF
008380         GO TO 710-EXIT
008390     END-IF.
008400     MOVE 'ERROR ON REQUEST FILE READ. CODE:' TO ERR-MSG-DATA1.
008410     MOVE WS-TRANREQF-STATUS TO ERR-MSG-DATA2.
008420     PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT.
008430     MOVE 'Y' TO WS-TRAN-EOF.
008440 710-EXIT.
008450     EXIT.
008460*
008470*    790-CLOSE-FILES - END OF RUN, CLOSE EVERYTHING THAT 700-OPEN-
008480*    FILES OPENED, IN THE SAME ORDER.
008490 790-CLOSE-FILES.
008500     CLOSE TRANSACTION-REQUEST-FILE
008510           ACCOUNT-MASTER
008520           CUSTOMER-MASTER
008530           TRANSACTION-JOURNAL
008540           REPORT-FILE.
008550*
008560*    800-INIT-REPORT - PRINTS THE REPORT HEADING AND COLUMN HEADER
008570*    LINE.  THE RUN DATE IS PULLED APART VIA WS-REPORT-DATE-BRK SO
008580*    EACH PIECE CAN BE MOVED INTO THE HEADING'S MM/DD/YY LAYOUT -
008590*    CURRENT-DATE-NUM ITSELF IS STORED YYMMDD, NOT MM/DD/YY.
008600 800-INIT-REPORT.
008610     MOVE CURRENT-DATE-NUM  TO WS-REPORT-DATE.
008620     MOVE WS-REPORT-DATE-YY TO RPT-YY.
008630     MOVE WS-REPORT-DATE-MM TO RPT-MM.
008640     MOVE WS-REPORT-DATE-DD TO RPT-DD.
008650     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
008660     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
008670*
008680*    850-REPORT-TRAN-STATS - END-OF-RUN SUMMARY.  ONE DETAIL LINE
008690*    PER TRANSACTION TYPE, THEN THE GRAND-TOTAL LINE CARRYING THE
008700*    REJECT COUNT, GRAND TOTALS, AND THE CR-6884 SAVINGS-SKIPPED
008710*    COUNT.
008720 850-REPORT-TRAN-STATS.
008730     MOVE 'DEPOSIT'       TO RPT-TXN-TYPE.
008740     MOVE NUM-DEPOSIT-PROCESSED TO RPT-COUNT-PROC.
008750     MOVE AMT-DEPOSIT-POSTED    TO RPT-TOTAL-AMT.
008760     MOVE ZERO                  TO RPT-TOTAL-FEES.
008770     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
008780*
008790*                WITHDRAWAL LINE - ZERO FEES, SINCE ONLY THE
008800*                INTERNATIONAL TRANSFER TYPE EVER CARRIES A FEE.
008810     MOVE 'WITHDRAWAL'    TO RPT-TXN-TYPE.
008820     MOVE NUM-WITHDRAWAL-PROCESSED TO RPT-COUNT-PROC.
008830     MOVE AMT-WITHDRAWAL-POSTED    TO RPT-TOTAL-AMT.
008840     MOVE ZERO                      TO RPT-TOTAL-FEES.
008850     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
008860*
008870     MOVE 'TRANSFER'      TO RPT-TXN-TYPE.
008880     MOVE NUM-TRANSFER-PROCESSED TO RPT-COUNT-PROC.
008890     MOVE AMT-TRANSFER-POSTED    TO RPT-TOTAL-AMT.
008900     MOVE ZERO                    TO RPT-TOTAL-FEES.
008910     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
008920*
008930*                INTL TRANSFER LINE IS THE ONLY ONE WITH A
008940*                NON-ZERO FEE TOTAL - THE FLAT FEE RETAINED BY
008950*                THE BANK ON EVERY INTERNATIONAL_TRANSFER ROW.
008960     MOVE 'INTL TRANSFER' TO RPT-TXN-TYPE.
008970     MOVE NUM-INTL-PROCESSED TO RPT-COUNT-PROC.
008980     MOVE AMT-INTL-POSTED    TO RPT-TOTAL-AMT.
008990     MOVE AMT-INTL-FEES      TO RPT-TOTAL-FEES.
009000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
009010*
009020*                GRAND TOTAL LINE CARRIES THE REJECT COUNT, THE
009030*                GRAND DOLLAR AND FEE TOTALS ACROSS ALL FOUR
009040*                TRANSACTION TYPES, AND THE CR-6884 SAVINGS-
009050*                SKIPPED COUNT - THIS LAST FIGURE IS NOT ADDED
009060*                INTO ANY OTHER TOTAL ON THIS REPORT.
009070     MOVE NUM-REJECTS        TO RPT-REJECT-COUNT.
009080     MOVE GRAND-TOTAL-AMOUNT TO RPT-GRAND-AMOUNT.
009090     MOVE GRAND-TOTAL-FEES   TO RPT-GRAND-FEES.
009100     MOVE NUM-WITHDRAWAL-SAVINGS-SKIPPED TO RPT-SAVINGS-SKIPPED.
009110     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.
