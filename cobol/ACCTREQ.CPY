000100*****************************************************************
000110* ACCTREQ
000120*    ACCOUNT CREATION REQUEST RECORD - ONE ROW PER NEW ACCOUNT
000130*    TO BE OPENED ON THE BATCH INPUT.  READ IN FILE ORDER.
000140*
000150*    HISTORY
000160*    ---------------------------------------------------------
000170*    1990-05-02  LMK  ORIGINAL - ACCOUNT-OPENING REQUEST FEED.
000180*****************************************************************
00019001  ACCOUNT-CREATION-REQUEST.
000200    05  ACR-CUST-ID             PIC 9(9).
000210    05  ACR-ACCT-TYPE           PIC X(10).
000220    05  FILLER                  PIC X(11).
