000100*****************************************************************
000110* WSDATE
000120*    RUN DATE/TIME WORKING-STORAGE BLOCK - COPIED INTO EVERY
000130*    BATCH PROGRAM IN THIS SYSTEM FOR REPORT HEADERS AND FOR
000140*    STAMPING TXN-DATE ON POSTINGS.
000150*
000160*    HISTORY
000170*    ---------------------------------------------------------
000180*    1988-04-11  RJH  ORIGINAL.
000190*    1994-02-07  LMK  ADDED CURRENT-DATE-NUM/CURRENT-TIME-NUM
000200*                      REDEFINES FOR WHOLE-FIELD COMPARES.
000210*****************************************************************
00022001  SYSTEM-DATE-AND-TIME.
000230    05  CURRENT-DATE.
000240        10  CURRENT-YEAR            PIC 9(2).
000250        10  CURRENT-MONTH           PIC 9(2).
000260        10  CURRENT-DAY             PIC 9(2).
000270    05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE
000280                                PIC 9(6).
000290    05  CURRENT-TIME.
000300        10  CURRENT-HOUR            PIC 9(2).
000310        10  CURRENT-MINUTE          PIC 9(2).
000320        10  CURRENT-SECOND          PIC 9(2).
000330        10  CURRENT-HNDSEC          PIC 9(2).
000340    05  CURRENT-TIME-NUM REDEFINES CURRENT-TIME
000350                                PIC 9(8).
000360    05  FILLER                  PIC X(04).
