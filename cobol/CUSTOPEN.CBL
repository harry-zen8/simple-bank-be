000100*****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF FIRST MERIDIAN BANK
000120* ALL RIGHTS RESERVED
000130*****************************************************************
000140* PROGRAM:  CUSTOPEN
000150*
000160* CUSTOMER OPENING BATCH.  READS THE CUSTOMER-CREATION REQUEST
000170* FEED AND APPENDS ONE NEW CUSTOMER MASTER RECORD PER REQUEST,
000180* UNLESS A CUSTOMER WITH THE SAME NAME (EXACT, CASE-SENSITIVE
000190* MATCH) ALREADY EXISTS ON THE MASTER OR EARLIER IN THIS SAME
000200* RUN - DUPLICATES ARE REJECTED, NOT CREATED.  NEW CUSTOMERS
000210* ALWAYS START AT LOYALTY LEVEL BRONZE.  NEW CUST-IDs ARE
000220* ASSIGNED ONE PAST THE CURRENT HIGH-WATER MARK ON THE MASTER.
000230*
000240* BASED ON THE SAM1/SAM3ABND SEQUENTIAL-FEED-AGAINST-MASTER
000250* PATTERN.  THE DUPLICATE-NAME TEST USES AN IN-MEMORY NAME TABLE
000260* LOADED FROM ONE PASS OF THE MASTER, THE SAME TECHNIQUE
000270* FEEBATCH USES FOR THE ALREADY-BILLED TEST.
000280*****************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CUSTOPEN.
000310 AUTHOR.        R J HALVORSEN.
000320 INSTALLATION.  FIRST MERIDIAN BANK - DATA PROCESSING CENTER.
000330 DATE-WRITTEN.  05/02/90.
000340 DATE-COMPILED.
000350 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000360*
000370*    CHANGE LOG
000380*    ---------------------------------------------------------
000390*    1990-05-02  RJH  ORIGINAL - CUSTOMER OPENING BATCH.
000400*    1991-09-02  LMK  ADDED DUPLICATE-NAME REJECTION - BRANCH
000410*                      STAFF WERE RE-KEYING THE SAME CUSTOMER
000420*                      TWICE AND GETTING TWO CUST-IDs.
000430*    1996-11-19  DWT  REWROTE THE DUPLICATE TEST AS AN IN-MEMORY
000440*                      NAME TABLE LOADED FROM ONE MASTER PASS,
000450*                      SAME APPROACH AS FEEBATCH'S ALREADY-BILLED
000460*                      TABLE - THE OLD VERSION RE-READ THE WHOLE
000470*                      MASTER FOR EVERY INCOMING REQUEST.
000480*    1999-01-06  RJH  Y2K - NO DATE FIELDS ON THE CUSTOMER
000490*                      MASTER, NO ACTION REQUIRED.
000500*    2003-06-24  PSG  CR-4471 CUST-LEVEL INITIALIZED VIA MOVE OF
000510*                      THE LITERAL 'BRONZE' RATHER THAN A COPIED
000520*                      DEFAULT - NO FUNCTIONAL CHANGE, CLEARER.
000530*    2013-11-04  DWT  CR-6901 OPEN EXTEND ON THE CUSTOMER MASTER
000540*                      WAS NEVER VALID ON A RELATIVE FILE - THE
000550*                      COMPILER JUST HAPPENED NOT TO FLAG IT.
000560*                      MASTER NOW OPENED I-O AND NEW RECORDS
000570*                      WRITTEN BY SETTING WS-CUST-RELKEY TO THE
000580*                      NEXT HIGH-WATER ID.  ACCESS MODE CHANGED
000590*                      TO DYNAMIC SO THE NAME-TABLE LOAD SCAN CAN
000600*                      READ NEXT RECORD WHILE THE APPEND WRITE
000610*                      USES THE KEY.
000620*    2013-11-11  DWT  CR-6901 EXPANDED PARAGRAPH-HEADER AND
000630*                      FIELD-LEVEL COMMENTARY PER THE DOCUMENTATION
000640*                      STANDARDS REVIEW.  NO LOGIC CHANGED.
000650*****************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER.   IBM-370.
000690 OBJECT-COMPUTER.   IBM-370.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720*
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000745*    CUSTOMER-CREATION-REQUEST-FILE - ONE ROW PER NEW CUSTOMER,
000746*    READ SEQUENTIALLY TOP TO BOTTOM.
000750     SELECT CUSTOMER-CREATION-REQUEST-FILE ASSIGN TO CUSTREQF
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         ACCESS IS SEQUENTIAL
000780         FILE STATUS IS WS-CUSTREQF-STATUS.
000790*
000795*    CUSTOMER-MASTER - OPENED I-O, ACCESS MODE DYNAMIC (CR-6901).
000796*    705-LOAD-NAME-TABLE WALKS EVERY EXISTING RECORD WITH READ
000797*    NEXT RECORD TO BUILD BOTH THE HIGH-WATER CUST-ID AND THE
000798*    DUPLICATE-NAME TABLE; 100-PROCESS-ONE-REQUEST THEN USES THE
000799*    RELATIVE KEY TO APPEND EACH ACCEPTED NEW CUSTOMER.  LIKE
000800*    ACCTOPEN, THIS PROGRAM NEVER REWRITES AN EXISTING RECORD.
000810     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMAST
000820         ORGANIZATION IS RELATIVE
000830         ACCESS MODE IS DYNAMIC
000840         RELATIVE KEY IS WS-CUST-RELKEY
000850         FILE STATUS IS WS-CUSTMAST-STATUS.
000860*
000870*****************************************************************
000880 DATA DIVISION.
000890 FILE SECTION.
000900*
000910 FD  CUSTOMER-CREATION-REQUEST-FILE
000920     RECORDING MODE IS F.
000930 COPY CUSTREQ.
000940*
000950 FD  CUSTOMER-MASTER
000960     RECORDING MODE IS F.
000970 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.
000980*
000990*****************************************************************
001000 WORKING-STORAGE SECTION.
001010*****************************************************************
001020*
001030 COPY WSDATE.
001040*
001045*    WS-FIELDS - FILE STATUS CODES AND THREE SWITCHES: WS-SCAN-EOF
001046*    FOR THE 705-LOAD-NAME-TABLE PASS, WS-REQ-EOF FOR THE MAIN
001047*    REQUEST-FILE PASS, AND WS-NAME-FOUND FOR THE RESULT OF EACH
001048*    300-CHECK-DUPLICATE-NAME SEARCH.
001050 01  WS-FIELDS.
001060     05  WS-CUSTREQF-STATUS      PIC X(2)  VALUE SPACES.
001070     05  WS-CUSTMAST-STATUS      PIC X(2)  VALUE SPACES.
001080     05  WS-REQ-EOF              PIC X     VALUE 'N'.
001090         88  REQ-FILE-AT-EOF         VALUE 'Y'.
001100     05  WS-SCAN-EOF              PIC X     VALUE 'N'.
001110         88  SCAN-AT-EOF              VALUE 'Y'.
001120     05  WS-NAME-FOUND            PIC X     VALUE 'N'.
001130         88  NAME-IS-DUPLICATE        VALUE 'Y'.
001140     05  FILLER                  PIC X(10) VALUE SPACES.
001150*
001155*    WS-CUST-RELKEY DOUBLES AS THE RELATIVE KEY ON EVERY WRITE AND
001156*    AS THE ACCUMULATING HIGH-WATER MARK DURING 705-LOAD-NAME-
001157*    TABLE - ALL FOUR 77-LEVELS BELOW ARE COMP, NEVER DISPLAYED.
001160 77  WS-CUST-RELKEY              PIC 9(9) COMP VALUE 0.
001170 77  WS-MAX-CUST-ID              PIC 9(9) COMP VALUE 0.
001180 77  WS-NEXT-CUST-ID             PIC 9(9) COMP VALUE 0.
001190 77  WS-NAME-COUNT               PIC 9(5) COMP VALUE 0.
001200*
001210*    WS-REPORT-DATE AND ITS REDEFINES BREAK TODAY'S DATE INTO
001220*    YY/MM/DD FOR THE END-OF-RUN TOTALS LINE.
001230 01  WS-REPORT-DATE              PIC 9(6) VALUE 0.
001240 01  WS-REPORT-DATE-BRK REDEFINES WS-REPORT-DATE.
001250     05  WS-REPORT-DATE-YY       PIC 9(2).
001260     05  WS-REPORT-DATE-MM       PIC 9(2).
001270     05  WS-REPORT-DATE-DD       PIC 9(2).
001280*
001290*    RUN-TOTALS - CREATED VERSUS REJECTED (DUPLICATE-NAME) COUNTS,
001300*    BOTH COMP, DISPLAYED DIRECTLY BY 850-DISPLAY-TOTALS.
001310 01  RUN-TOTALS.
001320     05  CUSTOMERS-CREATED           PIC S9(9) COMP VALUE +0.
001330     05  CUSTOMERS-REJECTED          PIC S9(9) COMP VALUE +0.
001340     05  FILLER                      PIC X(10) VALUE SPACES.
001350*
001360*        *******************
001370*            IN-MEMORY TABLE OF CUSTOMER NAMES ALREADY ON FILE
001380*            (OR CREATED EARLIER IN THIS RUN), LOADED FROM ONE
001390*            PASS OF THE CUSTOMER MASTER BEFORE THE MAIN LOOP.
001391*            1996-11-19 DWT: REPLACED A PER-REQUEST MASTER REREAD
001392*            WITH THIS SINGLE-PASS TABLE LOAD - SEE CHANGE LOG.
001400*        *******************
001410 01  WS-NAME-TABLE.
001420     05  WS-NAME-ENTRY OCCURS 0 TO 20000 TIMES
001430                   DEPENDING ON WS-NAME-COUNT
001440                   INDEXED BY WS-NAME-TBL-IDX
001450                   PIC X(60).
001460*
001470*****************************************************************
001480 PROCEDURE DIVISION.
001490*****************************************************************
001500*
001510*    000-MAIN - LOADS THE NAME TABLE AND HIGH-WATER CUST-ID, OPENS
001520*    FILES, DRIVES THE REQUEST-FILE PASS TO END OF FILE, DISPLAYS
001530*    THE RUN TOTALS, AND CLOSES DOWN.
001540 000-MAIN.
001550     ACCEPT CURRENT-DATE FROM DATE.
001560     ACCEPT CURRENT-TIME FROM TIME.
001570     DISPLAY 'CUSTOPEN STARTED DATE = ' CURRENT-MONTH '/'
001580            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
001590*
001600     PERFORM 705-LOAD-NAME-TABLE THRU 705-EXIT.
001610     PERFORM 700-OPEN-FILES.
001620*
001630     PERFORM 710-READ-REQUEST THRU 710-EXIT.
001640     PERFORM 100-PROCESS-ONE-REQUEST
001650             UNTIL REQ-FILE-AT-EOF.
001660*
001670     PERFORM 850-DISPLAY-TOTALS.
001680     PERFORM 790-CLOSE-FILES.
001690*
001700     GOBACK.
001710*
001720*    100-PROCESS-ONE-REQUEST - REJECTS THE REQUEST OUTRIGHT IF THE
001730*    NAME IS ALREADY ON FILE OR ALREADY CREATED EARLIER THIS RUN;
001740*    OTHERWISE APPENDS A NEW BRONZE-LEVEL CUSTOMER AND ADDS ITS
001750*    NAME TO THE IN-MEMORY TABLE SO A LATER DUPLICATE IN THE SAME
001760*    REQUEST FILE IS ALSO CAUGHT, NOT JUST DUPLICATES OF WHAT WAS
001770*    ALREADY ON THE MASTER COMING IN.
001780 100-PROCESS-ONE-REQUEST.
001790     PERFORM 300-CHECK-DUPLICATE-NAME.
001800     IF NAME-IS-DUPLICATE
001810         ADD 1 TO CUSTOMERS-REJECTED
001820     ELSE
001830         ADD 1 TO WS-NEXT-CUST-ID
001840         MOVE WS-NEXT-CUST-ID TO CUST-ID
001850         MOVE CCR-NAME        TO CUST-NAME
001860         MOVE CCR-EMAIL       TO CUST-EMAIL
001870         MOVE CCR-PHONE       TO CUST-PHONE
001880*                    EVERY NEW CUSTOMER STARTS AT BRONZE - A
001890*                    PROMOTION TO SILVER OR GOLD IS A SEPARATE,
001900*                    LATER PROCESS NOT PART OF THIS BATCH SUITE.
001910         MOVE 'BRONZE'        TO CUST-LEVEL
001920         MOVE WS-NEXT-CUST-ID TO WS-CUST-RELKEY
001930         WRITE CUST-REC
001940         ADD 1 TO WS-NAME-COUNT
001950         MOVE CCR-NAME TO WS-NAME-ENTRY (WS-NAME-COUNT)
001960         ADD 1 TO CUSTOMERS-CREATED
001970     END-IF.
001980     PERFORM 710-READ-REQUEST THRU 710-EXIT.
001990*
002000*    300-CHECK-DUPLICATE-NAME - LINEAR SEARCH OF THE IN-MEMORY
002010*    NAME TABLE FOR AN EXACT, CASE-SENSITIVE MATCH ON THE
002020*    INCOMING REQUEST'S NAME.  NO ATTEMPT IS MADE TO CATCH A
002030*    NEAR-MATCH (DIFFERENT CASE, EXTRA MIDDLE INITIAL, ETC.) -
002040*    THAT IS A BRANCH-OPERATIONS JUDGMENT CALL, NOT A BATCH RULE.
002050 300-CHECK-DUPLICATE-NAME.
002060     MOVE 'N' TO WS-NAME-FOUND.
002070     SET WS-NAME-TBL-IDX TO 1.
002080     SEARCH WS-NAME-ENTRY
002090         AT END
002100             MOVE 'N' TO WS-NAME-FOUND
002110         WHEN WS-NAME-ENTRY (WS-NAME-TBL-IDX) = CCR-NAME
002120             MOVE 'Y' TO WS-NAME-FOUND
002130     END-SEARCH.
002140*
002150*    700-OPEN-FILES - OPENS THE REQUEST FEED INPUT AND THE
002160*    CUSTOMER MASTER I-O (CR-6901 - NEVER EXTEND, RELATIVE FILES
002170*    DO NOT SUPPORT IT).  EITHER FILE FAILING TO OPEN IS TREATED
002180*    AS FATAL AND FORCES IMMEDIATE END-OF-FILE.
002190 700-OPEN-FILES.
002200     OPEN INPUT  CUSTOMER-CREATION-REQUEST-FILE.
002210     OPEN I-O    CUSTOMER-MASTER.
002220     IF WS-CUSTREQF-STATUS NOT = '00'
002230         DISPLAY 'ERROR OPENING CUSTOMER REQUEST FILE. RC: '
002240                 WS-CUSTREQF-STATUS
002250         MOVE 16 TO RETURN-CODE
002260         MOVE 'Y' TO WS-REQ-EOF
002270     END-IF.
002280     IF WS-CUSTMAST-STATUS NOT = '00'
002290         DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC: '
002300                 WS-CUSTMAST-STATUS
002310         MOVE 16 TO RETURN-CODE
002320         MOVE 'Y' TO WS-REQ-EOF
002330     END-IF.
002340*
002350*    705-LOAD-NAME-TABLE - OPENS THE MASTER ON ITS OWN, SEPARATELY
002360*    FROM 700-OPEN-FILES, WALKS EVERY EXISTING RECORD TO BUILD THE
002370*    DUPLICATE-NAME TABLE AND THE HIGH-WATER CUST-ID, THEN CLOSES
002380*    IT AGAIN BEFORE THE MAIN PASS REOPENS IT I-O - SAME TWO-OPEN
002390*    SHAPE ACCTOPEN USES FOR ITS HIGH-WATER SCAN.
002400 705-LOAD-NAME-TABLE.
002410     MOVE 0 TO WS-NAME-COUNT.
002420     MOVE 0 TO WS-MAX-CUST-ID.
002430     OPEN INPUT CUSTOMER-MASTER.
002440     IF WS-CUSTMAST-STATUS = '00'
002450         PERFORM 706-SCAN-CUSTOMER-MASTER UNTIL SCAN-AT-EOF
002460     END-IF.
002470     CLOSE CUSTOMER-MASTER.
002480     MOVE WS-MAX-CUST-ID TO WS-NEXT-CUST-ID.
002482*                THE MASTER IS ALREADY CLOSED ABOVE - GO TO AROUND
002484*                706-SCAN-CUSTOMER-MASTER'S CODE RATHER THAN FALLING
002486*                THROUGH INTO ANOTHER READ OF A CLOSED FILE.
002488     GO TO 705-EXIT.
002490*
002500*    706-SCAN-CUSTOMER-MASTER - ONE READ NEXT RECORD.  TRACKS THE
002510*    HIGH-WATER CUST-ID AND ADDS THE RECORD'S NAME TO THE TABLE IN
002520*    THE SAME PASS, SO NO SECOND SCAN IS NEEDED.
002530 706-SCAN-CUSTOMER-MASTER.
002540     READ CUSTOMER-MASTER NEXT RECORD
002550         AT END MOVE 'Y' TO WS-SCAN-EOF.
002560     IF NOT SCAN-AT-EOF
002570         IF CUST-ID > WS-MAX-CUST-ID
002580             MOVE CUST-ID TO WS-MAX-CUST-ID
002590         END-IF
002600         ADD 1 TO WS-NAME-COUNT
002610         MOVE CUST-NAME TO WS-NAME-ENTRY (WS-NAME-COUNT)
002620     END-IF.
002622 705-EXIT.
002624     EXIT.
002630*
002640*    710-READ-REQUEST - NEXT SEQUENTIAL ROW OF THE REQUEST FEED.
002641*    2013-12-02  DWT  CR-6933 REBUILT AROUND GO TO, PER SHOP CODING
002642*                      STANDARDS BULLETIN DP-14.
002650 710-READ-REQUEST.
002660     READ CUSTOMER-CREATION-REQUEST-FILE
002661         AT END
002662             MOVE 'Y' TO WS-REQ-EOF
002663             GO TO 710-EXIT.
002670     IF WS-CUSTREQF-STATUS = '00'
002671         GO TO 710-EXIT
002672     END-IF.
002673     MOVE 'Y' TO WS-REQ-EOF.
002710 710-EXIT.
002720     EXIT.
002730*
002740*    790-CLOSE-FILES - END OF RUN, CLOSE BOTH FILES 700-OPEN-FILES
002750*    OPENED.
002760 790-CLOSE-FILES.
002770     CLOSE CUSTOMER-CREATION-REQUEST-FILE
002780           CUSTOMER-MASTER.
002790*
002800*    850-DISPLAY-TOTALS - END-OF-RUN SUMMARY TO SYSOUT.  THIS
002810*    PROGRAM HAS NO PRINTED REPORT FILE, SAME AS ACCTOPEN.
002820 850-DISPLAY-TOTALS.
002830     MOVE CURRENT-DATE-NUM  TO WS-REPORT-DATE.
002840     DISPLAY 'CUSTOPEN RUN TOTALS FOR ' WS-REPORT-DATE-MM '/'
002850             WS-REPORT-DATE-DD '/' WS-REPORT-DATE-YY ' -------'.
002860     DISPLAY 'CUSTOMERS CREATED  : ' CUSTOMERS-CREATED.
002870     DISPLAY 'CUSTOMERS REJECTED : ' CUSTOMERS-REJECTED.
