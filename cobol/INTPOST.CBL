000100*****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF FIRST MERIDIAN BANK
000120* ALL RIGHTS RESERVED
000130*****************************************************************
000140* PROGRAM:  INTPOST
000150*
000160* QUARTERLY SAVINGS INTEREST POSTING.  SCANS THE ACCOUNT MASTER
000170* IN ACCOUNT-ID ORDER, AND FOR EVERY SAVINGS-TYPE ACCOUNT POSTS
000180* INTEREST AT 2% OF THE CURRENT BALANCE (ROUNDED TO THE PENNY).
000190* CHECKING AND STUDENT ACCOUNTS DO NOT EARN INTEREST AND ARE
000200* PASSED OVER UNTOUCHED.  PRINTS A ONE-LINE RUN SUMMARY.
000210*
000220* OVERDRAFT POSTING FOR SAVINGS ACCOUNTS IS NOT WIRED INTO ANY
000230* BATCH STEP IN THIS SYSTEM - SEE THE NOTE AHEAD OF THE
000240* PROCEDURE DIVISION BELOW.
000250*
000260* BASED ON THE SAM1/SAM3ABND SEQUENTIAL-MASTER-UPDATE PATTERN.
000270*****************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    INTPOST.
000300 AUTHOR.        L M KOWALSKI.
000310 INSTALLATION.  FIRST MERIDIAN BANK - DATA PROCESSING CENTER.
000320 DATE-WRITTEN.  09/02/91.
000330 DATE-COMPILED.
000340 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000350*
000360*    CHANGE LOG
000370*    ---------------------------------------------------------
000380*    1991-09-02  LMK  ORIGINAL - QUARTERLY INTEREST RUN FOR
000390*                      SAVINGS ACCOUNTS, RATE HARD-CODED AT 2%.
000400*    1994-02-07  LMK  SKIPPED NON-SAVINGS ACCOUNTS EXPLICITLY
000410*                      INSTEAD OF RELYING ON A ZERO RATE TABLE
000420*                      ENTRY - ONE LESS TABLE TO MAINTAIN.
000430*    1996-11-19  DWT  INVESTIGATED OVERDRAFT-INTEREST REQUEST
000440*                      FROM RETAIL BANKING (REQ 96-233) - NO
000450*                      BATCH STEP CURRENTLY FEEDS A SAVINGS
000460*                      OVERDRAFT, SHELVED PENDING A REQUEST
000470*                      FILE THAT DOESN'T EXIST YET.  SEE NOTE
000480*                      IN PROCEDURE DIVISION HEADER.
000490*    1999-01-06  RJH  Y2K - NO DATE ARITHMETIC ON THIS PROGRAM,
000500*                      REPORT HEADER DATE ONLY, NO ACTION
000510*                      REQUIRED.
000520*    2003-06-24  PSG  CR-4471 ACCT-TYPE TEST NOW DRIVEN OFF THE
000530*                      ACCT-IS-SAVINGS 88-LEVEL INSTEAD OF A
000540*                      LITERAL COMPARE.
000550*    2013-11-11  DWT  CR-6901 EXPANDED PARAGRAPH-HEADER AND
000560*                      FIELD-LEVEL COMMENTARY PER THE DOCUMENTATION
000570*                      STANDARDS REVIEW.  NO LOGIC CHANGED.
000575*    2013-12-02  DWT  CR-6933 REBUILT 710-READ-ACCOUNT-MASTER
000576*                      AROUND GO TO AND MADE IT A PERFORM ... THRU
000577*                      RANGE, PER SHOP CODING STANDARDS BULLETIN
000578*                      DP-14 (NUMBERED PARAGRAPHS, PERFORM THRU,
000579*                      GO TO WITHIN A PARAGRAPH RANGE FOR EOF AND
000580*                      ERROR HANDLING).  NO BUSINESS RESULT OF ANY
000581*                      EXISTING RULE CHANGED BY THIS ENTRY.
000582*****************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.   IBM-370.
000620 OBJECT-COMPUTER.   IBM-370.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000675*    ACCOUNT-MASTER - OPENED I-O, ACCESS MODE SEQUENTIAL.  THIS
000676*    JOB WALKS THE WHOLE MASTER ONCE A QUARTER IN RELATIVE-SLOT
000677*    ORDER AND REWRITES EVERY SAVINGS RECORD IN PLACE - IT NEVER
000678*    NEEDS A RANDOM LOOKUP, SO UNLIKE TRNPOST/FEEBATCH THIS
000679*    PROGRAM DOES NOT NEED ACCESS MODE DYNAMIC.
000680     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMAST
000690         ORGANIZATION IS RELATIVE
000700         ACCESS MODE IS SEQUENTIAL
000710         RELATIVE KEY IS WS-ACCT-RELKEY
000720         FILE STATUS IS WS-ACCTMAST-STATUS.
000730*
000740     SELECT REPORT-FILE ASSIGN TO INTRPT
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-REPORT-STATUS.
000770*
000780*****************************************************************
000790 DATA DIVISION.
000800 FILE SECTION.
000810*
000820 FD  ACCOUNT-MASTER
000830     RECORDING MODE IS F.
000840 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.
000850*
000860 FD  REPORT-FILE
000870     RECORDING MODE IS F.
000880 01  REPORT-RECORD              PIC X(132).
000890*
000900*****************************************************************
000910 WORKING-STORAGE SECTION.
000920*****************************************************************
000930*
000940 COPY WSDATE.
000950*
000955*    WS-FIELDS - FILE STATUS CODES AND THE SINGLE EOF SWITCH THAT
000956*    DRIVES THE MAIN LOOP.  THIS PROGRAM HAS ONLY ONE PASS, NOT
000957*    THE TWO-PASS SHAPE TRNPOST/FEEBATCH/CUSTOPEN USE, SO THERE IS
000958*    NO SEPARATE SCAN-EOF SWITCH NEEDED HERE.
000960 01  WS-FIELDS.
000970     05  WS-ACCTMAST-STATUS      PIC X(2)  VALUE SPACES.
000980     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
000990     05  WS-ACCT-EOF             PIC X     VALUE 'N'.
001000         88  ACCT-FILE-AT-EOF        VALUE 'Y'.
001010     05  FILLER                  PIC X(10) VALUE SPACES.
001020*
001030*    WS-ACCT-RELKEY IS THE RELATIVE KEY USED ON EVERY REWRITE -
001040*    COMP, NEVER MOVED TO A DISPLAY OR PRINT FIELD.
001050 77  WS-ACCT-RELKEY              PIC 9(9) COMP VALUE 0.
001060*
001070*    WS-WORK-AMOUNTS - WS-INTEREST-RATE IS THE FLAT QUARTERLY
001080*    RATE (2%, UNSIGNED, NO INTEGER PART NEEDED SINCE IT IS ALWAYS
001090*    LESS THAN 1); WS-INTEREST-AMT IS THE COMPUTED INTEREST FOR
001100*    THE ACCOUNT CURRENTLY BEING PROCESSED, COMP-3 LIKE EVERY
001110*    OTHER MONEY FIELD IN THIS SUITE THAT MOVES THROUGH A COMPUTE.
001120 01  WS-WORK-AMOUNTS.
001130     05  WS-INTEREST-RATE        PIC V9(4)    VALUE .0200.
001140     05  WS-INTEREST-AMT         PIC S9(9)V99 COMP-3 VALUE +0.
001150     05  FILLER                  PIC X(10) VALUE SPACES.
001160*
001170*    WS-REPORT-DATE AND ITS REDEFINES BREAK TODAY'S DATE INTO
001180*    YY/MM/DD FOR THE REPORT HEADING, SAME IDIOM AS THE OTHER FOUR
001190*    PROGRAMS IN THIS SUITE.
001200 01  WS-REPORT-DATE              PIC 9(6) VALUE 0.
001210 01  WS-REPORT-DATE-BRK REDEFINES WS-REPORT-DATE.
001220     05  WS-REPORT-DATE-YY       PIC 9(2).
001230     05  WS-REPORT-DATE-MM       PIC 9(2).
001240     05  WS-REPORT-DATE-DD       PIC 9(2).
001250*
001260 01  RPT-HEADER1.
001270     05  FILLER                  PIC X(40)
001280                  VALUE 'SAVINGS INTEREST POSTING SUMMARY  DATE:'.
001290     05  RPT-MM                  PIC 99.
001300     05  FILLER                  PIC X     VALUE '/'.
001310     05  RPT-DD                  PIC 99.
001320     05  FILLER                  PIC X     VALUE '/'.
001330     05  RPT-YY                  PIC 99.
001340     05  FILLER                  PIC X(46) VALUE SPACES.
001350*
001360 01  RPT-STATS-HDR1.
001370     05  FILLER PIC X(20) VALUE 'ACCOUNTS-PROCESSED'.
001380     05  FILLER PIC X(22) VALUE 'TOTAL-INTEREST-POSTED'.
001390     05  FILLER PIC X(90) VALUE SPACES.
001400*
001410 01  RPT-SUMMARY-LINE.
001420     05  RPT-ACCTS-PROCESSED     PIC ZZZ,ZZ9.
001430     05  FILLER                  PIC X(7)  VALUE SPACES.
001440     05  RPT-TOTAL-INTEREST      PIC ZZZ,ZZZ,ZZ9.99.
001450     05  FILLER                  PIC X(95) VALUE SPACES.
001460*
001470*    REPORT-TOTALS - ACCOUNTS-PROCESSED COUNTS ONLY SAVINGS
001480*    ACCOUNTS THAT ACTUALLY EARNED INTEREST, NOT EVERY RECORD READ
001490*    FROM THE MASTER; TOTAL-INTEREST-POSTED IS THE RUN'S GRAND
001500*    TOTAL, COMP-3 SINCE IT IS ACCUMULATED BY ADD STATEMENTS ONLY.
001510 01  REPORT-TOTALS.
001520     05  ACCOUNTS-PROCESSED      PIC S9(9) COMP VALUE +0.
001530     05  TOTAL-INTEREST-POSTED   PIC S9(9)V99 COMP-3 VALUE +0.
001540     05  FILLER                  PIC X(10) VALUE SPACES.
001550*
001560*****************************************************************
001570 PROCEDURE DIVISION.
001580*****************************************************************
001590*    NOTE (DWT 1996-11-19, REQ 96-233) - SAVINGS OVERDRAFT POSTING
001600*    IS PART OF THE SAME SAVINGS-ACCOUNT-MANAGER LOGIC FAMILY AS
001610*    THIS INTEREST RUN, BUT NO BATCH INPUT FEED OR REQUEST FILE
001620*    DRIVES AN OVERDRAFT POSTING ANYWHERE IN THIS SYSTEM.  DO NOT
001630*    ADD AN OVERDRAFT PARAGRAPH HERE UNTIL RETAIL BANKING DEFINES
001640*    THE UPSTREAM FEED - AN UNCALLED PARAGRAPH IS WORSE THAN NO
001650*    PARAGRAPH AT ALL.
001660*
001670*    000-MAIN - OPENS FILES, PRINTS THE REPORT HEADING, DRIVES THE
001680*    ACCOUNT-MASTER PASS TO END OF FILE, PRINTS THE SUMMARY LINE,
001690*    AND CLOSES DOWN.
001700 000-MAIN.
001710     ACCEPT CURRENT-DATE FROM DATE.
001720     ACCEPT CURRENT-TIME FROM TIME.
001730     DISPLAY 'INTPOST STARTED DATE = ' CURRENT-MONTH '/'
001740            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
001750*
001760     PERFORM 700-OPEN-FILES.
001770     PERFORM 800-INIT-REPORT.
001780*
001790     PERFORM 710-READ-ACCOUNT-MASTER THRU 710-EXIT.
001800     PERFORM 100-PROCESS-ONE-ACCOUNT
001810             UNTIL ACCT-FILE-AT-EOF.
001820*
001830     PERFORM 850-REPORT-INTEREST-STATS.
001840     PERFORM 790-CLOSE-FILES.
001850*
001860     GOBACK.
001870*
001880*    100-PROCESS-ONE-ACCOUNT - POSTS 2% QUARTERLY INTEREST TO A
001890*    SAVINGS ACCOUNT ONLY; CHECKING AND STUDENT ACCOUNTS FALL
001900*    THROUGH WITH NO BALANCE CHANGE, NO REWRITE, AND NO COUNTER
001910*    BUMP - THEY ARE SIMPLY NOT PART OF THIS RUN'S WORK.
001920 100-PROCESS-ONE-ACCOUNT.
001930     IF ACCT-IS-SAVINGS
001940         COMPUTE WS-INTEREST-AMT ROUNDED =
001950                 ACCT-BALANCE * WS-INTEREST-RATE
001960         ADD WS-INTEREST-AMT TO ACCT-BALANCE
001970         MOVE ACCT-ID TO WS-ACCT-RELKEY
001980         REWRITE ACCT-REC
001990         ADD 1 TO ACCOUNTS-PROCESSED
002000         ADD WS-INTEREST-AMT TO TOTAL-INTEREST-POSTED
002010     END-IF.
002020     PERFORM 710-READ-ACCOUNT-MASTER THRU 710-EXIT.
002030*
002040*    700-OPEN-FILES - OPENS THE ACCOUNT MASTER I-O AND THE REPORT
002050*    FILE OUTPUT.  A MASTER OPEN FAILURE IS FATAL AND FORCES
002060*    IMMEDIATE END-OF-FILE ON THE MAIN LOOP.
002070 700-OPEN-FILES.
002080     OPEN I-O    ACCOUNT-MASTER
002090          OUTPUT REPORT-FILE.
002100     IF WS-ACCTMAST-STATUS NOT = '00'
002110         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '
002120                 WS-ACCTMAST-STATUS
002130         MOVE 16 TO RETURN-CODE
002140         MOVE 'Y' TO WS-ACCT-EOF
002150     END-IF.
002160*
002170*    710-READ-ACCOUNT-MASTER - NEXT SEQUENTIAL SLOT OF THE MASTER.
002180*    A NON-ZERO STATUS OTHER THAN NORMAL READ IS TREATED AS END OF
002190*    FILE RATHER THAN ABENDING.  REBUILT AROUND GO TO (CR-6933) SO
002191*    THE NORMAL-READ PATH DROPS STRAIGHT OUT TO 710-EXIT WITHOUT
002192*    FALLING THROUGH THE ERROR-STATUS CHECK BELOW IT.
002200 710-READ-ACCOUNT-MASTER.
002210     READ ACCOUNT-MASTER
002220         AT END
002221             MOVE 'Y' TO WS-ACCT-EOF
002222             GO TO 710-EXIT.
002230     IF WS-ACCTMAST-STATUS = '00'
002240         GO TO 710-EXIT
002250     END-IF.
002260     MOVE 'Y' TO WS-ACCT-EOF.
002270 710-EXIT.
002280     EXIT.
002281*
002290*    790-CLOSE-FILES - END OF RUN, CLOSE BOTH FILES 700-OPEN-FILES
002300*    OPENED.
002310 790-CLOSE-FILES.
002320     CLOSE ACCOUNT-MASTER
002330           REPORT-FILE.
002340*
002350*    800-INIT-REPORT - PRINTS THE HEADING AND COLUMN HEADER LINE.
002360 800-INIT-REPORT.
002370     MOVE CURRENT-DATE-NUM  TO WS-REPORT-DATE.
002380     MOVE WS-REPORT-DATE-YY TO RPT-YY.
002390     MOVE WS-REPORT-DATE-MM TO RPT-MM.
002400     MOVE WS-REPORT-DATE-DD TO RPT-DD.
002410     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
002420     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
002430*
002440*    850-REPORT-INTEREST-STATS - END-OF-RUN SUMMARY: ACCOUNTS
002450*    CREDITED AND THE TOTAL INTEREST DOLLARS POSTED.
002460 850-REPORT-INTEREST-STATS.
002470     MOVE ACCOUNTS-PROCESSED    TO RPT-ACCTS-PROCESSED.
002480     MOVE TOTAL-INTEREST-POSTED TO RPT-TOTAL-INTEREST.
002490     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE AFTER 2.
