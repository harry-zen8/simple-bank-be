000100*****************************************************************
000110* CUSTCOPY
000120*    CUSTOMER MASTER RECORD LAYOUT - GENERIC FORM, REPLACED WITH
000130*    THE CALLING PROGRAM'S OWN PREFIX VIA REPLACING ==:TAG:==.
000140*    USED BY CUSTOPEN (BUILD/APPEND), FEEBATCH (LOOKUP BY LEVEL),
000150*    AND TRNPOST (LARGE-TRANSACTION CUSTOMER NOTICE LOOKUP).
000160*
000170*    FIELDS FROM :TAG:-STATUS-GROUP DOWN THROUGH THE TRAILING
000180*    FILLER ARE CARRIED ON THE RECORD FOR BRANCH OPERATIONS AND
000190*    MARKETING REPORTING - NONE OF THE THREE LEDGER PROGRAMS
000200*    ABOVE REFERENCE THEM.  THIS IS THE SAME CUSTOMER MASTER
000210*    BRANCH PLATFORM AND MARKETING BOTH READ, SO THE FULL RECORD
000220*    STAYS HERE EVEN THOUGH THE LEDGER SUITE ONLY NEEDS A SLICE.
000230*
000240*    HISTORY
000250*    ---------------------------------------------------------
000260*    1988-04-11  RJH  ORIGINAL - CUSTOMER MASTER FOR LEDGER BATCH.
000270*                      KEY, NAME, EMAIL, PHONE ONLY.
000280*    1990-03-19  RJH  ADDED CUST-ADDR-GROUP AND CUST-DOB AT
000290*                      MARKETING'S REQUEST FOR THE QUARTERLY
000300*                      MAILER - NEITHER FIELD TOUCHED BY THE
000310*                      LEDGER BATCH SUITE.
000320*    1991-09-02  LMK  ADDED CUST-ID-BRK BRANCH/SEQ BREAKOUT.
000330*    1994-06-08  LMK  ADDED CUST-STATUS-GROUP - BRANCH NEEDED A
000340*                      WAY TO MARK A CUSTOMER DECEASED OR MOVED
000350*                      WITHOUT DROPPING THE RECORD, SAME IDEA AS
000360*                      THE STATUS GROUP ADDED TO ACCTCOPY LATER.
000370*    1996-11-19  DWT  ADDED CUST-PHONE-BRK FOR STATEMENT PRINT.
000380*    1997-09-25  DWT  ADDED CUST-OFFICER-ID AND CUST-SOURCE-CDE -
000390*                      BRANCH WANTED TO TRACK WHICH OFFICER AND
000400*                      WHICH MARKETING CAMPAIGN BROUGHT IN EACH
000410*                      NEW CUSTOMER.  NOT A LEDGER FIELD.
000420*    1999-01-06  RJH  Y2K - CUST-ID-BRK UNCHANGED, CENTURY NOT
000430*                      CARRIED ON THE KEY.  CUST-DOB AND
000440*                      CUST-LAST-MAINT-DATE CONFIRMED CCYYMMDD.
000450*    2001-04-02  PSG  ADDED CUST-CREDIT-GROUP (SCORE, REVIEW DATE,
000460*                      FLAGS) FOR THE CREDIT-REVIEW JOB - LEDGER
000470*                      BATCH HAS NO USE FOR A CREDIT SCORE.
000480*    2003-06-24  PSG  CR-4471 ADDED CUST-LEVEL 88-LEVELS FOR
000490*                      LOYALTY TIER EDITS.
000500*    2013-11-04  DWT  CR-6901 RECORD WIDENED TO THE ADDRESS,
000510*                      STATUS, OFFICER, AND CREDIT RANGES BELOW -
000520*                      BRINGS THIS COPYBOOK IN LINE WITH THE
000530*                      PRODUCTION CUSTOMER MASTER, NOT A CUT-DOWN
000540*                      SLICE OF IT.
000550*****************************************************************
00056001  :TAG:-REC.
000570    05  :TAG:-KEY.
000580        10  :TAG:-ID            PIC 9(9).
000590        10  :TAG:-ID-BRK REDEFINES :TAG:-ID.
000600            15  :TAG:-BRANCH-CDE    PIC 9(3).
000610            15  :TAG:-SEQ-NO        PIC 9(6).
000620    05  :TAG:-NAME              PIC X(60).
000630    05  :TAG:-EMAIL             PIC X(60).
000640    05  :TAG:-PHONE             PIC X(20).
000650    05  :TAG:-PHONE-BRK REDEFINES :TAG:-PHONE.
000660        10  :TAG:-PHONE-AREA        PIC X(03).
000670        10  :TAG:-PHONE-EXCH        PIC X(03).
000680        10  :TAG:-PHONE-LINE        PIC X(04).
000690        10  :TAG:-PHONE-EXT         PIC X(10).
000700    05  :TAG:-LEVEL             PIC X(6).
000710        88  :TAG:-LEVEL-GOLD        VALUE 'GOLD  '.
000720        88  :TAG:-LEVEL-SILVER      VALUE 'SILVER'.
000730        88  :TAG:-LEVEL-BRONZE      VALUE 'BRONZE'.
000740*
000750*        *******************************************************
000760*            EVERYTHING FROM HERE DOWN IS CARRIED FOR BRANCH
000770*            OPERATIONS AND MARKETING - NONE OF IT IS READ OR
000780*            WRITTEN BY CUSTOPEN, FEEBATCH, OR TRNPOST.
000790*        *******************************************************
000800    05  :TAG:-STATUS-GROUP.
000810        10  :TAG:-STATUS-CDE        PIC X(2)  VALUE 'AC'.
000820            88  :TAG:-STATUS-ACTIVE     VALUE 'AC'.
000830            88  :TAG:-STATUS-DECEASED   VALUE 'DC'.
000840            88  :TAG:-STATUS-MOVED      VALUE 'MV'.
000850        10  :TAG:-STATUS-DTE        PIC 9(8)  VALUE 0.
000860    05  :TAG:-DOB               PIC 9(8)  VALUE 0.
000870    05  :TAG:-DOB-BRK REDEFINES :TAG:-DOB.
000880        10  :TAG:-DOB-CC            PIC 9(2).
000890        10  :TAG:-DOB-YY            PIC 9(2).
000900        10  :TAG:-DOB-MM            PIC 9(2).
000910        10  :TAG:-DOB-DD            PIC 9(2).
000920    05  :TAG:-ADDR-GROUP.
000930        10  :TAG:-ADDR-LINE-1       PIC X(30) VALUE SPACES.
000940        10  :TAG:-ADDR-LINE-2       PIC X(30) VALUE SPACES.
000950        10  :TAG:-ADDR-CITY         PIC X(20) VALUE SPACES.
000960        10  :TAG:-ADDR-STATE        PIC X(2)  VALUE SPACES.
000970        10  :TAG:-ADDR-ZIP          PIC X(9)  VALUE SPACES.
000980        10  :TAG:-ADDR-COUNTRY-CDE  PIC X(3)  VALUE 'USA'.
000990    05  :TAG:-OFFICER-ID        PIC X(6)  VALUE SPACES.
001000    05  :TAG:-SOURCE-CDE        PIC X(4)  VALUE SPACES.
001010    05  :TAG:-LAST-MAINT-DATE   PIC 9(8)  VALUE 0.
001020    05  :TAG:-LAST-MAINT-USER   PIC X(8)  VALUE SPACES.
001030    05  :TAG:-CREDIT-GROUP.
001040        10  :TAG:-CREDIT-SCORE      PIC 9(3)  VALUE 0.
001050        10  :TAG:-CREDIT-RVW-DATE   PIC 9(8)  VALUE 0.
001060        10  :TAG:-CREDIT-FLAG       PIC X     VALUE 'N'.
001070            88  :TAG:-CREDIT-HOLD       VALUE 'Y'.
001080    05  :TAG:-RESERVED-RANGE    PIC X(15) VALUE SPACES.
001090    05  FILLER                  PIC X(05).
